000100******************************************************************        
000200* PROGRAM: RBCO0901                                                       
000300* PURPOSE: VALIDATE ONE CUTTING-LIST LINE ITEM (CALLED BY                 
000400*          RBCO0100 - INTAKE/VALIDATION).                                 
000500******************************************************************        
000600 IDENTIFICATION DIVISION.                                                 
000700 PROGRAM-ID.      RBCO0901.                                               
000800 AUTHOR.          W J TURLEY.                                             
000900 INSTALLATION.    MERIDIAN STEEL SUPPLY CO - DATA PROCESSING.             
001000 DATE-WRITTEN.    11/08/1987.                                             
001100 DATE-COMPILED.                                                           
001200 SECURITY.        UNCLASSIFIED.                                           
001300*-----------------------------------------------------------------        
001400* CHANGE LOG                                                              
001500* ----------                                                              
001600* 11/08/1987  WJT  TKT-0004  Original write - validates bar               
001700*                            mark, diameter, cut length and               
001800*                            quantity for the cutting-list                
001900*                            intake run.                                  
002000* 02/02/1988  WJT  TKT-0019  Added check for embedded blanks in           
002100*                            the middle of CL-BAR-MARK; spec              
002200*                            only requires non-blank, reverted.           
002300* 14/09/1990  DLH  TKT-0133  Clarified return-code table in the           
002400*                            linkage comments below.                      
002500* 23/01/1995  DLH  TKT-0240  No functional change - recompiled            
002600*                            under the new DP standards.                  
002700* 17/11/1998  RDP  TKT-0311  Y2K SWEEP - no date fields handled           
002800*                            by this program; reviewed, no                
002900*                            change required.                             
003000* 06/05/2003  RDP  TKT-0388  Quantity edit now also rejects a             
003100*                            signed quantity field (was passing           
003200*                            on an overpunched low-order byte).           
003300* 19/06/2009  SMK  TKT-0512  Diameter edit tightened to reject            
003400*                            zero explicitly, not just negative.          
003500* 09/07/2024  WJT  TKT-1180  Return-code 4 (quantity) split out           
003600*                            from return-code 3 (cut length) so           
003700*                            RBCO0100's reject tally can report           
003800*                            the failing field.                           
003900* 15/07/2024  WJT  TKT-1180  Bar-mark edit now also traps a               
004000*                            low-values first byte (binary-zero           
004100*                            garbage from a bad extract) in               
004200*                            addition to plain blank; quantity            
004300*                            edit moved to the same alphanumeric          
004400*                            guard pattern already used for               
004500*                            diameter so a space-filled field             
004600*                            fails cleanly instead of abending.           
004700*-----------------------------------------------------------------        
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     CLASS NUMERIC-DIGITS IS "0123456789".                                
005200*-----------------------------------------------------------------        
005300 DATA DIVISION.                                                           
005400 WORKING-STORAGE SECTION.                                                 
005500*-----------------------------------------------------------------        
005600 01  WS-AUXILIARES.                                                       
005700     05  WS-EDITA-BAR-MARK       PIC X(20).                               
005800     05  WS-EDITA-BAR-MARK-R REDEFINES WS-EDITA-BAR-MARK.                 
005900         10  WS-PRIMEIRO-CHAR    PIC X(01).                               
006000         10  FILLER              PIC X(19).                               
006100 01  WS-EDITA-DIAMETRO           PIC X(03).                               
006200 01  WS-EDITA-DIAMETRO-R REDEFINES WS-EDITA-DIAMETRO                      
006300                              PIC 9(03).                                  
006400*         Space/low-values guard ahead of the NUMERIC test,               
006500*         same house habit used throughout the RBCO suite.                
006600 01  WS-EDITA-QUANTIDADE         PIC X(05).                               
006700 01  WS-EDITA-QUANTIDADE-R REDEFINES WS-EDITA-QUANTIDADE                  
006800                              PIC 9(05).                                  
006900 77  WS-QTD-CHAMADAS             PIC 9(05) COMP.                          
007000*         Tally of validation calls this run - carried in                 
007100*         WORKING-STORAGE so it survives across CALLs from                
007200*         RBCO0100; no display, kept for an abend dump only.              
007300*-----------------------------------------------------------------        
007400 LINKAGE SECTION.                                                         
007500*-----------------------------------------------------------------        
007600 01  LKS-PARAMETRO.                                                       
007700     05  LKS-ITEM.                                                        
007800         10  LKS-BAR-MARK        PIC X(20).                               
007900         10  LKS-DIAMETER        PIC 9(03).                               
008000         10  LKS-CUT-LENGTH      PIC 9(03)V9(03).                         
008100         10  LKS-QUANTITY        PIC 9(05).                               
008200         10  LKS-NOTE            PIC X(30).                               
008300     05  LKS-RETORNO             PIC 9(01).                               
008400*-----------------------------------------------------------------        
008500* LKS-RETORNO = 0 - ITEM IS VALID                                         
008600* LKS-RETORNO = 1 - BAR MARK IS BLANK                                     
008700* LKS-RETORNO = 2 - DIAMETER IS NOT NUMERIC OR NOT > ZERO                 
008800* LKS-RETORNO = 3 - CUT LENGTH IS NOT NUMERIC OR NOT > ZERO               
008900* LKS-RETORNO = 4 - QUANTITY IS NOT NUMERIC OR NOT > ZERO                 
009000*-----------------------------------------------------------------        
009100 PROCEDURE DIVISION USING LKS-PARAMETRO.                                  
009200*-----------------------------------------------------------------        
009300     ADD 1 TO WS-QTD-CHAMADAS.                                            
009400     MOVE LKS-BAR-MARK TO WS-EDITA-BAR-MARK.                              
009500     MOVE LKS-DIAMETER TO WS-EDITA-DIAMETRO.                              
009600     MOVE LKS-QUANTITY TO WS-EDITA-QUANTIDADE.                            
009700     EVALUATE TRUE                                                        
009800         WHEN WS-EDITA-BAR-MARK EQUAL SPACES                              
009900              MOVE 1 TO LKS-RETORNO                                       
010000         WHEN WS-PRIMEIRO-CHAR EQUAL LOW-VALUE                            
010100              MOVE 1 TO LKS-RETORNO                                       
010200         WHEN WS-EDITA-DIAMETRO-R IS NOT NUMERIC                          
010300              MOVE 2 TO LKS-RETORNO                                       
010400         WHEN WS-EDITA-DIAMETRO-R EQUAL ZERO                              
010500              MOVE 2 TO LKS-RETORNO                                       
010600         WHEN LKS-CUT-LENGTH IS NOT NUMERIC                               
010700              MOVE 3 TO LKS-RETORNO                                       
010800         WHEN LKS-CUT-LENGTH EQUAL ZERO                                   
010900              MOVE 3 TO LKS-RETORNO                                       
011000         WHEN WS-EDITA-QUANTIDADE-R IS NOT NUMERIC                        
011100              MOVE 4 TO LKS-RETORNO                                       
011200         WHEN WS-EDITA-QUANTIDADE-R EQUAL ZERO                            
011300              MOVE 4 TO LKS-RETORNO                                       
011400         WHEN OTHER                                                       
011500              MOVE 0 TO LKS-RETORNO                                       
011600     END-EVALUATE.                                                        
011700     GOBACK.                                                              
011800 END PROGRAM RBCO0901.                                                    
