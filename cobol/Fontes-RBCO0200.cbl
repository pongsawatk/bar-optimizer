000100******************************************************************        
000200* PROGRAM: RBCO0200                                                       
000300* PURPOSE: ENGINEERING SPLICING. WHEN RC-SPLICING-ON, SPLITS              
000400*          EACH WORK1 ITEM WHOSE CUT LENGTH EXCEEDS THE STOCK             
000500*          LENGTH INTO NUMBERED, LAPPED PIECES; OTHERWISE                 
000600*          PASSES EACH ITEM THROUGH UNCHANGED. WRITES WORK2               
000700*          FOR THE CUTTING OPTIMIZER (RBCO0300).                          
000800******************************************************************        
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.      RBCO0200.                                               
001100 AUTHOR.          W J TURLEY.                                             
001200 INSTALLATION.    MERIDIAN STEEL SUPPLY CO - DATA PROCESSING.             
001300 DATE-WRITTEN.    02/09/1987.                                             
001400 DATE-COMPILED.                                                           
001500 SECURITY.        UNCLASSIFIED.                                           
001600*-----------------------------------------------------------------        
001700* CHANGE LOG                                                              
001800* ----------                                                              
001900* 02/09/1987  WJT  TKT-0006  Original write - table load and              
002000*                            ascending re-sort of the daily               
002100*                            product extract.                             
002200* 19/01/1990  DLH  TKT-0104  Internal table size raised; the old          
002300*                            200-entry limit was too small for            
002400*                            the spring catalog run.                      
002500* 17/11/1998  RDP  TKT-0311  Y2K SWEEP - no date fields in this           
002600*                            program; reviewed, no change made.           
002700* 09/07/2024  WJT  TKT-1180  Repurposed for the rebar cutting-            
002800*                            stock optimizer; table load replaced         
002900*                            by the splicing loop, lap-length             
003000*                            computation added per the                    
003100*                            engineering splicing standard.               
003200* 22/07/2024  WJT  TKT-1180  Splicing statistics moved out to the         
003300*                            RUNCTL copybook so RBCO0300/RBCO0400         
003400*                            can report them without re-reading           
003500*                            WORK1.                                       
003600* 09/08/2024  WJT  TKT-1194  Piece mark's "(i/n)" suffix was              
003700*                            printing zero-padded - "(01/03)" -           
003800*                            P320 now de-zero-pads the index and          
003900*                            total before the STRING so it reads          
004000*                            "(1/3)" as the splicing standard             
004100*                            shows it.                                    
004200*-----------------------------------------------------------------        
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM.                                                  
004700*-----------------------------------------------------------------        
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT WORK1    ASSIGN TO "WORK1"                                    
005100         ORGANIZATION   IS LINE SEQUENTIAL                                
005200         ACCESS         IS SEQUENTIAL                                     
005300         FILE STATUS    IS WS-FS-WORK1.                                   
005400*                                                                         
005500     SELECT WORK2    ASSIGN TO "WORK2"                                    
005600         ORGANIZATION   IS LINE SEQUENTIAL                                
005700         ACCESS         IS SEQUENTIAL                                     
005800         FILE STATUS    IS WS-FS-WORK2.                                   
005900*                                                                         
006000     SELECT RUNCTL   ASSIGN TO "RUNCTL"                                   
006100         ORGANIZATION   IS LINE SEQUENTIAL                                
006200         ACCESS         IS SEQUENTIAL                                     
006300         FILE STATUS    IS WS-FS-RUNCTL.                                  
006400*-----------------------------------------------------------------        
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700*-----------------------------------------------------------------        
006800 FD  WORK1.                                                               
006900 01  WK1-REGISTRO.                                                        
007000     05  W1-BAR-MARK             PIC X(20).                               
007100     05  W1-DIAMETER             PIC 9(03).                               
007200     05  W1-CUT-LENGTH           PIC 9(03)V9(03).                         
007300     05  W1-QUANTITY             PIC 9(05).                               
007400     05  W1-NOTE                 PIC X(30).                               
007500     05  FILLER                  PIC X(05).                               
007600*                                                                         
007700 FD  WORK2.                                                               
007800 01  WK2-REGISTRO.                                                        
007900     05  W2-BAR-MARK             PIC X(26).                               
008000     05  W2-DIAMETER             PIC 9(03).                               
008100     05  W2-CUT-LENGTH           PIC 9(03)V9(03).                         
008200     05  W2-QUANTITY             PIC 9(05).                               
008300     05  W2-NOTE                 PIC X(30).                               
008400     05  FILLER                  PIC X(04).                               
008500*                                                                         
008600 FD  RUNCTL.                                                              
008700     COPY "Copybooks/RunCtl.cpy".                                         
008800*-----------------------------------------------------------------        
008900 WORKING-STORAGE SECTION.                                                 
009000*-----------------------------------------------------------------        
009100 01  WS-REG-RUNCTL.                                                       
009200     05  WS-STOCK-LENGTH         PIC 9(02)V9(03).                         
009300     05  WS-CUT-TOLERANCE-MM     PIC 9(02).                               
009400     05  WS-SPLICING-FLAG        PIC X(01).                               
009500         88  WS-SPLICING-ON          VALUE "Y".                           
009600     05  WS-LAP-FACTOR           PIC 9(02).                               
009700     05  WS-RUN-DATE             PIC 9(08).                               
009800     05  WS-ORIGINAL-COUNT       PIC 9(06).                               
009900     05  WS-VALID-COUNT          PIC 9(06).                               
010000     05  WS-REJECT-COUNT         PIC 9(06).                               
010100     05  WS-SPLICED-COUNT        PIC 9(06).                               
010200     05  WS-ADDITIONAL-PIECES    PIC 9(06).                               
010300     05  WS-FINAL-COUNT          PIC 9(06).                               
010400*                                                                         
010500 01  WS-REG-RUNCTL-X REDEFINES WS-REG-RUNCTL.                             
010600     05  WS-STOCK-LENGTH-X       PIC X(05).                               
010700     05  FILLER                  PIC X(71).                               
010800*         Guard against a blank or corrupt RUNCTL record before           
010900*         the stock length is trusted for the lap-length math.            
011000*                                                                         
011100 77  WS-FS-WORK1                 PIC X(02).                               
011200     88  WS-FS-WORK1-OK              VALUE "00".                          
011300 77  WS-FS-WORK2                 PIC X(02).                               
011400     88  WS-FS-WORK2-OK              VALUE "00".                          
011500 77  WS-FS-RUNCTL                PIC X(02).                               
011600     88  WS-FS-RUNCTL-OK             VALUE "00".                          
011700*                                                                         
011800 77  WS-FIM-DE-ARQUIVO           PIC X(01).                               
011900     88  FLAG-EOF-WORK1               VALUE "S".                          
012000*                                                                         
012100 01  WS-ITEM-ATUAL.                                                       
012200     05  WS-BAR-MARK             PIC X(20).                               
012300     05  WS-DIAMETER             PIC 9(03).                               
012400     05  WS-CUT-LENGTH           PIC 9(03)V9(03).                         
012500     05  WS-QUANTITY             PIC 9(05).                               
012600     05  WS-NOTE                 PIC X(30).                               
012700*                                                                         
012800 01  WS-ITEM-ATUAL-X REDEFINES WS-ITEM-ATUAL                              
012900                              PIC X(61).                                  
013000*         Catches a stray blank line in WORK1 (truncated prior            
013100*         step) so it is skipped instead of miscounted.                   
013200*                                                                         
013300 01  WS-DIAMETRO-TESTE            PIC X(03).                              
013400 01  WS-DIAMETRO-TESTE-R REDEFINES WS-DIAMETRO-TESTE                      
013500                              PIC 9(03).                                  
013600*         Same alphanumeric guard used by RBCO0902 ahead of any           
013700*         arithmetic on a diameter value.                                 
013800*                                                                         
013900 01  WS-LAP-LENGTH                PIC 9(03)V9(03).                        
014000 01  WS-REMAINING                 PIC 9(03)V9(03).                        
014100 01  WS-EFETIVO                   PIC 9(03)V9(03).                        
014200 01  WS-PECA-CUT-LENGTH           PIC 9(03)V9(03).                        
014300 01  WS-NUM-PECAS                 PIC 9(03) COMP.                         
014400 77  WS-IND-PECA                  PIC 9(03) COMP.                         
014500*                                                                         
014600 77  WS-MARCA-IND                PIC 9(02).                               
014700 77  WS-MARCA-TOT                PIC 9(02).                               
014800 77  WS-MARCA-IND-ED              PIC Z9.                                 
014900 77  WS-MARCA-TOT-ED              PIC Z9.                                 
015000 77  WS-MARCA-IND-DIG             PIC X(02).                              
015100 77  WS-MARCA-TOT-DIG             PIC X(02).                              
015200 01  WS-NOTA-LAP                 PIC ZZ9.999.                             
015300*-----------------------------------------------------------------        
015400 LINKAGE SECTION.                                                         
015500*-----------------------------------------------------------------        
015600 01  LK-COM-AREA.                                                         
015700     05  LK-MENSAGEM             PIC X(20).                               
015800     05  LK-RETCODE              PIC 9(02).                               
015900*-----------------------------------------------------------------        
016000 PROCEDURE DIVISION USING LK-COM-AREA.                                    
016100*-----------------------------------------------------------------        
016200 MAIN-PROCEDURE.                                                          
016300     PERFORM P100-INICIALIZA THRU P100-FIM.                               
016400     PERFORM P300-EMENDA-ITEM THRU P300-FIM                               
016500             UNTIL FLAG-EOF-WORK1.                                        
016600     PERFORM P800-ATUALIZA-RUNCTL THRU P800-FIM.                          
016700     PERFORM P900-FIM.                                                    
016800*-----------------------------------------------------------------        
016900 P100-INICIALIZA.                                                         
017000     MOVE ZERO TO LK-RETCODE.                                             
017100     MOVE SPACES TO LK-MENSAGEM.                                          
017200     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
017300     MOVE ZERO TO WS-SPLICED-COUNT WS-ADDITIONAL-PIECES                   
017400                  WS-FINAL-COUNT.                                         
017500*                                                                         
017600     OPEN INPUT RUNCTL.                                                   
017700     IF NOT WS-FS-RUNCTL-OK                                               
017800         MOVE "RUNCTL FILE MISSING" TO LK-MENSAGEM                        
017900         MOVE 9 TO LK-RETCODE                                             
018000         PERFORM P900-FIM                                                 
018100     END-IF.                                                              
018200     READ RUNCTL INTO WS-REG-RUNCTL.                                      
018300     CLOSE RUNCTL.                                                        
018400*                                                                         
018500     IF WS-STOCK-LENGTH-X EQUAL SPACES                                    
018600         MOVE "RUNCTL RECORD IS BLANK" TO LK-MENSAGEM                     
018700         MOVE 9 TO LK-RETCODE                                             
018800         PERFORM P900-FIM                                                 
018900     END-IF.                                                              
019000*                                                                         
019100     OPEN INPUT WORK1.                                                    
019200     OPEN OUTPUT WORK2.                                                   
019300 P100-FIM.                                                                
019400*-----------------------------------------------------------------        
019500 P300-EMENDA-ITEM.                                                        
019600     READ WORK1 INTO WS-ITEM-ATUAL                                        
019700         AT END                                                           
019800             SET FLAG-EOF-WORK1 TO TRUE                                   
019900         NOT AT END                                                       
020000             IF WS-ITEM-ATUAL-X NOT EQUAL SPACES                          
020100                 MOVE WS-DIAMETER TO WS-DIAMETRO-TESTE                    
020200                 IF WS-SPLICING-ON AND                                    
020300                    WS-CUT-LENGTH GREATER WS-STOCK-LENGTH                 
020400                     PERFORM P310-CALCULA-EMENDA THRU P310-FIM            
020500                 ELSE                                                     
020600                     PERFORM P350-GRAVA-PASSTHROUGH THRU P350-FIM         
020700                 END-IF                                                   
020800             END-IF                                                       
020900     END-READ.                                                            
021000 P300-FIM.                                                                
021100*-----------------------------------------------------------------        
021200* 09/07/2024  WJT  TKT-1180  Lap length = LAP-FACTOR x diameter           
021300*                            / 1000 (m), per the engineering              
021400*                            splicing standard. Piece 1 always            
021500*                            cuts at the full stock length;               
021600*                            later pieces absorb the lap until            
021700*                            the remaining effective length fits          
021800*                            in one more stock-length cut.                
021900 P310-CALCULA-EMENDA.                                                     
022000     COMPUTE WS-LAP-LENGTH ROUNDED =                                      
022100             WS-LAP-FACTOR * WS-DIAMETRO-TESTE-R / 1000.                  
022200     MOVE WS-CUT-LENGTH TO WS-REMAINING.                                  
022300     MOVE ZERO TO WS-NUM-PECAS.                                           
022400*                                                                         
022500*         First pass counts the pieces so the "(i/n)" suffix              
022600*         can show the total without a second read of WORK1.              
022700     PERFORM P312-CONTA-PECAS THRU P312-FIM                               
022800             UNTIL WS-REMAINING NOT GREATER ZERO.                         
022900     MOVE WS-CUT-LENGTH TO WS-REMAINING.                                  
023000     MOVE ZERO TO WS-IND-PECA.                                            
023100*                                                                         
023200     PERFORM P315-GERA-PECA THRU P315-FIM                                 
023300             UNTIL WS-REMAINING NOT GREATER ZERO.                         
023400*                                                                         
023500     ADD WS-QUANTITY TO WS-SPLICED-COUNT.                                 
023600     COMPUTE WS-ADDITIONAL-PIECES =                                       
023700             WS-ADDITIONAL-PIECES +                                       
023800             (WS-NUM-PECAS - 1) * WS-QUANTITY.                            
023900 P310-FIM.                                                                
024000*-----------------------------------------------------------------        
024100 P312-CONTA-PECAS.                                                        
024200     ADD 1 TO WS-NUM-PECAS.                                               
024300     IF WS-NUM-PECAS EQUAL 1                                              
024400         SUBTRACT WS-STOCK-LENGTH FROM WS-REMAINING                       
024500     ELSE                                                                 
024600         IF (WS-REMAINING + WS-LAP-LENGTH) NOT GREATER                    
024700            WS-STOCK-LENGTH                                               
024800             MOVE ZERO TO WS-REMAINING                                    
024900         ELSE                                                             
025000             COMPUTE WS-REMAINING =                                       
025100                     WS-REMAINING - (WS-STOCK-LENGTH -                    
025200                                      WS-LAP-LENGTH)                      
025300         END-IF                                                           
025400     END-IF.                                                              
025500 P312-FIM.                                                                
025600*-----------------------------------------------------------------        
025700 P315-GERA-PECA.                                                          
025800     ADD 1 TO WS-IND-PECA.                                                
025900     IF WS-IND-PECA EQUAL 1                                               
026000         MOVE WS-STOCK-LENGTH TO WS-PECA-CUT-LENGTH                       
026100         MOVE WS-STOCK-LENGTH TO WS-EFETIVO                               
026200     ELSE                                                                 
026300         IF (WS-REMAINING + WS-LAP-LENGTH) NOT GREATER                    
026400            WS-STOCK-LENGTH                                               
026500             COMPUTE WS-PECA-CUT-LENGTH =                                 
026600                     WS-REMAINING + WS-LAP-LENGTH                         
026700             MOVE WS-REMAINING TO WS-EFETIVO                              
026800         ELSE                                                             
026900             MOVE WS-STOCK-LENGTH TO WS-PECA-CUT-LENGTH                   
027000             COMPUTE WS-EFETIVO =                                         
027100                     WS-STOCK-LENGTH - WS-LAP-LENGTH                      
027200         END-IF                                                           
027300     END-IF.                                                              
027400     SUBTRACT WS-EFETIVO FROM WS-REMAINING.                               
027500*                                                                         
027600     MOVE WS-IND-PECA TO WS-MARCA-IND.                                    
027700     MOVE WS-NUM-PECAS TO WS-MARCA-TOT.                                   
027800     MOVE WS-LAP-LENGTH TO WS-NOTA-LAP.                                   
027900     PERFORM P320-FORMATA-MARCA THRU P320-FIM.                            
028000*                                                                         
028100     MOVE WS-DIAMETER TO W2-DIAMETER.                                     
028200     MOVE WS-PECA-CUT-LENGTH TO W2-CUT-LENGTH.                            
028300     MOVE WS-QUANTITY TO W2-QUANTITY.                                     
028400     MOVE SPACES TO W2-NOTE.                                              
028500     IF WS-IND-PECA EQUAL 1                                               
028600         STRING "Spliced from " DELIMITED BY SIZE                         
028700                WS-BAR-MARK DELIMITED BY SPACE                            
028800                INTO W2-NOTE                                              
028900     ELSE                                                                 
029000         STRING "Spliced from " DELIMITED BY SIZE                         
029100                WS-BAR-MARK DELIMITED BY SPACE                            
029200                " (Lap: " DELIMITED BY SIZE                               
029300                WS-NOTA-LAP DELIMITED BY SIZE                             
029400                "m)" DELIMITED BY SIZE                                    
029500                INTO W2-NOTE                                              
029600     END-IF.                                                              
029700     WRITE WK2-REGISTRO.                                                  
029800     ADD 1 TO WS-FINAL-COUNT.                                             
029900 P315-FIM.                                                                
030000*-----------------------------------------------------------------        
030100* 09/08/2024  WJT  TKT-1194  WS-MARCA-IND/-TOT were STRINGed in           
030200*                            straight off their PIC 9(02) COMP            
030300*                            source, so a one-digit index/total           
030400*                            printed with a leading zero -                
030500*                            "B1 (01/03)" instead of the "(1/3)"          
030600*                            form in the splicing rule. Both now          
030700*                            pass through a Z9 edited field and           
030800*                            a de-zero-padded holder first.               
030900*-----------------------------------------------------------------        
031000 P320-FORMATA-MARCA.                                                      
031100     MOVE SPACES TO W2-BAR-MARK.                                          
031200     MOVE WS-MARCA-IND TO WS-MARCA-IND-ED.                                
031300     MOVE WS-MARCA-TOT TO WS-MARCA-TOT-ED.                                
031400     MOVE SPACES TO WS-MARCA-IND-DIG WS-MARCA-TOT-DIG.                    
031500     IF WS-MARCA-IND-ED(1:1) EQUAL SPACE                                  
031600         MOVE WS-MARCA-IND-ED(2:1) TO WS-MARCA-IND-DIG                    
031700     ELSE                                                                 
031800         MOVE WS-MARCA-IND-ED TO WS-MARCA-IND-DIG                         
031900     END-IF.                                                              
032000     IF WS-MARCA-TOT-ED(1:1) EQUAL SPACE                                  
032100         MOVE WS-MARCA-TOT-ED(2:1) TO WS-MARCA-TOT-DIG                    
032200     ELSE                                                                 
032300         MOVE WS-MARCA-TOT-ED TO WS-MARCA-TOT-DIG                         
032400     END-IF.                                                              
032500     STRING WS-BAR-MARK DELIMITED BY SPACE                                
032600            " (" DELIMITED BY SIZE                                        
032700            WS-MARCA-IND-DIG DELIMITED BY SPACE                           
032800            "/" DELIMITED BY SIZE                                         
032900            WS-MARCA-TOT-DIG DELIMITED BY SPACE                           
033000            ")" DELIMITED BY SIZE                                         
033100            INTO W2-BAR-MARK.                                             
033200 P320-FIM.                                                                
033300*-----------------------------------------------------------------        
033400 P350-GRAVA-PASSTHROUGH.                                                  
033500     MOVE WS-BAR-MARK TO W2-BAR-MARK.                                     
033600     MOVE WS-DIAMETER TO W2-DIAMETER.                                     
033700     MOVE WS-CUT-LENGTH TO W2-CUT-LENGTH.                                 
033800     MOVE WS-QUANTITY TO W2-QUANTITY.                                     
033900     MOVE WS-NOTE TO W2-NOTE.                                             
034000     WRITE WK2-REGISTRO.                                                  
034100     ADD 1 TO WS-FINAL-COUNT.                                             
034200 P350-FIM.                                                                
034300*-----------------------------------------------------------------        
034400 P800-ATUALIZA-RUNCTL.                                                    
034500     MOVE WS-SPLICED-COUNT       TO RC-SPLICED-COUNT.                     
034600     MOVE WS-ADDITIONAL-PIECES   TO RC-ADDITIONAL-PIECES.                 
034700     MOVE WS-FINAL-COUNT         TO RC-FINAL-COUNT.                       
034800     MOVE WS-STOCK-LENGTH        TO RC-STOCK-LENGTH.                      
034900     MOVE WS-CUT-TOLERANCE-MM    TO RC-CUT-TOLERANCE-MM.                  
035000     MOVE WS-SPLICING-FLAG       TO RC-SPLICING-FLAG.                     
035100     MOVE WS-LAP-FACTOR          TO RC-LAP-FACTOR.                        
035200     MOVE WS-RUN-DATE            TO RC-RUN-DATE.                          
035300     MOVE WS-ORIGINAL-COUNT      TO RC-ORIGINAL-COUNT.                    
035400     MOVE WS-VALID-COUNT         TO RC-VALID-COUNT.                       
035500     MOVE WS-REJECT-COUNT        TO RC-REJECT-COUNT.                      
035600     OPEN OUTPUT RUNCTL.                                                  
035700     WRITE RUNCTL-RECORD.                                                 
035800     CLOSE RUNCTL.                                                        
035900 P800-FIM.                                                                
036000*-----------------------------------------------------------------        
036100 P900-FIM.                                                                
036200     CLOSE WORK1 WORK2.                                                   
036300     GOBACK.                                                              
036400 END PROGRAM RBCO0200.                                                    
