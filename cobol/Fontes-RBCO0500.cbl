000100******************************************************************        
000200* PROGRAM: RBCO0500                                                       
000300* PURPOSE: CUTPLAN EXPORT. READS THE CUT DETAIL WORK FILE BUILT BY        
000400*          THE OPTIMIZER (RBCO0300) AND WRITES A DELIMITED,               
000500*          MACHINE-READABLE COPY OF THE DETAILED CUTTING PLAN FOR         
000600*          DOWNLOAD TO THE SAW-SHOP PC - THE SAME DATA PRINTED ON         
000700*          THE RBCO0400 REPORT, ONE LINE PER CUT.                         
000800******************************************************************        
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.      RBCO0500.                                               
001100 AUTHOR.          W J TURLEY.                                             
001200 INSTALLATION.    MERIDIAN STEEL SUPPLY CO - DATA PROCESSING.             
001300 DATE-WRITTEN.    26/03/1990.                                             
001400 DATE-COMPILED.                                                           
001500 SECURITY.        UNCLASSIFIED.                                           
001600*-----------------------------------------------------------------        
001700* CHANGE LOG                                                              
001800* ----------                                                              
001900* 26/03/1990  ARF  TKT-0041  Original write - product master CSV          
002000*                            export for the buyer's spreadsheet.          
002100* 08/08/1994  WJT  TKT-0122  Added the FK-COD-TIPO column after           
002200*                            purchasing split products by type.           
002300* 21/01/1999  RDP  TKT-0318  Y2K SWEEP - no date fields in this           
002400*                            program; counters widened as a               
002500*                            precaution only.                             
002600* 15/05/2007  DLH  TKT-0441  Output file now opened EXTEND on a           
002700*                            reprint so same-day reruns do not            
002800*                            lose the morning's export.                   
002900* 09/07/2024  WJT  TKT-1180  Repurposed as the CUTPLAN export -           
003000*                            reads CUTDETL instead of the product         
003100*                            master and writes one delimited line         
003200*                            per cut (stock, diameter, bar mark,          
003300*                            length, position, sequence).                 
003400* 19/07/2024  WJT  TKT-1180  Dropped the EXTEND-on-reprint idea -         
003500*                            CUTPLAN is a one-shot per-run export         
003600*                            like the printed report, not a               
003700*                            running log.                                 
003800* 08/08/2024  WJT  TKT-1194  WS-CD-BAR-MARK/WS-CSV-BAR-MARK               
003900*                            widened from 20 to 26 to match the           
004000*                            widened CUTDETL copybook - a long            
004100*                            spliced mark's " (i/n)" suffix was           
004200*                            getting cut off before it reached            
004300*                            the saw-shop file.                           
004400*-----------------------------------------------------------------        
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM.                                                  
004900*-----------------------------------------------------------------        
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT CUTDETL   ASSIGN TO "CUTDETL"                                 
005300         ORGANIZATION   IS LINE SEQUENTIAL                                
005400         ACCESS         IS SEQUENTIAL                                     
005500         FILE STATUS    IS WS-FS-CUTDETL.                                 
005600*                                                                         
005700     SELECT CUTPLAN   ASSIGN TO "CUTPLAN"                                 
005800         ORGANIZATION   IS LINE SEQUENTIAL                                
005900         ACCESS         IS SEQUENTIAL                                     
006000         FILE STATUS    IS WS-FS-CUTPLAN.                                 
006100*-----------------------------------------------------------------        
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400*-----------------------------------------------------------------        
006500 FD  CUTDETL.                                                             
006600     COPY "Copybooks/CutDetl.cpy".                                        
006700*                                                                         
006800 FD  CUTPLAN.                                                             
006900 01  REGISTRO-CUTPLAN               PIC X(90).                            
007000*-----------------------------------------------------------------        
007100 WORKING-STORAGE SECTION.                                                 
007200*-----------------------------------------------------------------        
007300 01  WS-REG-CUTDETL.                                                      
007400     05  WS-CD-STOCK-ID          PIC 9(05).                               
007500     05  WS-CD-STOCK-ID-R REDEFINES WS-CD-STOCK-ID PIC X(05).             
007600     05  WS-CD-DIAMETER          PIC 9(03).                               
007700     05  WS-CD-DIAMETER-R REDEFINES WS-CD-DIAMETER PIC X(03).             
007800     05  WS-CD-BAR-MARK          PIC X(26).                               
007900     05  WS-CD-CUT-LENGTH        PIC 9(03)V9(03).                         
008000     05  WS-CD-START-POS         PIC 9(03)V9(03).                         
008100     05  WS-CD-END-POS           PIC 9(03)V9(03).                         
008200*                                                                         
008300 01  WS-ITEM-CUTDETL-X REDEFINES WS-REG-CUTDETL PIC X(52).                
008400*         Catches a stray blank line in CUTDETL before it is              
008500*         exported as a bogus cut line with blank key fields.             
008600*-----------------------------------------------------------------        
008700 01  WS-REGISTRO-CUTPLAN.                                                 
008800     05  WS-CP-SEQ                PIC 9(06).                              
008900*         Printed into the delimited line itself, so it stays             
009000*         zoned DISPLAY like the rest of the record - a COMP              
009100*         sequence number here would write binary bytes into a            
009200*         flat text file meant for the saw-shop PC to read.               
009300     05  FILLER                   PIC X(01) VALUE ";".                    
009400     05  WS-CSV-STOCK-ID           PIC 9(05).                             
009500     05  FILLER                   PIC X(01) VALUE ";".                    
009600     05  WS-CSV-DIAMETER           PIC 9(03).                             
009700     05  FILLER                   PIC X(01) VALUE ";".                    
009800     05  WS-CSV-BAR-MARK           PIC X(26).                             
009900     05  FILLER                   PIC X(01) VALUE ";".                    
010000     05  WS-CSV-CUT-LENGTH         PIC Z(02)9.999.                        
010100     05  FILLER                   PIC X(01) VALUE ";".                    
010200     05  WS-CSV-START-POS          PIC Z(02)9.999.                        
010300     05  FILLER                   PIC X(01) VALUE ";".                    
010400     05  WS-CSV-END-POS            PIC Z(02)9.999.                        
010500     05  FILLER                   PIC X(20) VALUE SPACES.                 
010600*-----------------------------------------------------------------        
010700 77  WS-FS-CUTDETL                PIC X(02).                              
010800     88  WS-FS-CUTDETL-OK             VALUE "00".                         
010900 77  WS-FS-CUTPLAN                PIC X(02).                              
011000     88  WS-FS-CUTPLAN-OK             VALUE "00".                         
011100*                                                                         
011200 77  WS-FIM-DE-ARQUIVO            PIC X(01).                              
011300     88  FLAG-EOF                     VALUE "S".                          
011400*                                                                         
011500 77  WS-QTD-REGISTROS-GRAVADOS    PIC 9(06) COMP.                         
011600 77  WS-QTD-REGISTROS-REJEITADOS  PIC 9(06) COMP.                         
011700*                                                                         
011800 01  WS-MENSAGEM                  PIC X(60) VALUE SPACES.                 
011900*-----------------------------------------------------------------        
012000 LINKAGE SECTION.                                                         
012100*-----------------------------------------------------------------        
012200 01  LK-COM-AREA.                                                         
012300     05  LK-MENSAGEM             PIC X(20).                               
012400     05  LK-RETCODE              PIC 9(02).                               
012500*-----------------------------------------------------------------        
012600 PROCEDURE DIVISION USING LK-COM-AREA.                                    
012700*-----------------------------------------------------------------        
012800 MAIN-PROCEDURE.                                                          
012900     PERFORM P100-INICIALIZA THRU P100-FIM.                               
013000     PERFORM P300-EXPORTA THRU P300-FIM                                   
013100             UNTIL FLAG-EOF.                                              
013200     PERFORM P900-FIM.                                                    
013300*-----------------------------------------------------------------        
013400 P100-INICIALIZA.                                                         
013500     MOVE ZERO TO LK-RETCODE.                                             
013600     MOVE SPACES TO LK-MENSAGEM.                                          
013700     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
013800     MOVE ZERO TO WS-QTD-REGISTROS-GRAVADOS                               
013900                  WS-QTD-REGISTROS-REJEITADOS.                            
014000     MOVE SPACES TO WS-REGISTRO-CUTPLAN.                                  
014100*                                                                         
014200     OPEN INPUT CUTDETL.                                                  
014300     IF NOT WS-FS-CUTDETL-OK                                              
014400         MOVE "CUTDETL FILE MISSING" TO LK-MENSAGEM                       
014500         MOVE 9 TO LK-RETCODE                                             
014600         PERFORM P900-FIM                                                 
014700     END-IF.                                                              
014800*                                                                         
014900     OPEN OUTPUT CUTPLAN.                                                 
015000 P100-FIM.                                                                
015100*-----------------------------------------------------------------        
015200 P300-EXPORTA.                                                            
015300     READ CUTDETL INTO WS-REG-CUTDETL                                     
015400         AT END                                                           
015500             SET FLAG-EOF TO TRUE                                         
015600             STRING "CUTPLAN EXPORT - " WS-QTD-REGISTROS-GRAVADOS         
015700                    " WRITTEN, " WS-QTD-REGISTROS-REJEITADOS              
015800                    " REJECTED."                                          
015900                 INTO WS-MENSAGEM                                         
016000             DISPLAY WS-MENSAGEM                                          
016100         NOT AT END                                                       
016200             IF WS-ITEM-CUTDETL-X EQUAL SPACES                            
016300                OR WS-CD-STOCK-ID-R EQUAL SPACES                          
016400                OR WS-CD-DIAMETER-R EQUAL SPACES                          
016500                 ADD 1 TO WS-QTD-REGISTROS-REJEITADOS                     
016600             ELSE                                                         
016700                 PERFORM P310-GRAVA-LINHA THRU P310-FIM                   
016800             END-IF                                                       
016900     END-READ.                                                            
017000 P300-FIM.                                                                
017100*-----------------------------------------------------------------        
017200 P310-GRAVA-LINHA.                                                        
017300     ADD 1 TO WS-QTD-REGISTROS-GRAVADOS.                                  
017400     MOVE WS-QTD-REGISTROS-GRAVADOS TO WS-CP-SEQ.                         
017500     MOVE WS-CD-STOCK-ID         TO WS-CSV-STOCK-ID.                      
017600     MOVE WS-CD-DIAMETER         TO WS-CSV-DIAMETER.                      
017700     MOVE WS-CD-BAR-MARK         TO WS-CSV-BAR-MARK.                      
017800     MOVE WS-CD-CUT-LENGTH       TO WS-CSV-CUT-LENGTH.                    
017900     MOVE WS-CD-START-POS        TO WS-CSV-START-POS.                     
018000     MOVE WS-CD-END-POS          TO WS-CSV-END-POS.                       
018100     WRITE REGISTRO-CUTPLAN FROM WS-REGISTRO-CUTPLAN.                     
018200 P310-FIM.                                                                
018300*-----------------------------------------------------------------        
018400 P900-FIM.                                                                
018500     CLOSE CUTDETL CUTPLAN.                                               
018600     GOBACK.                                                              
018700 END PROGRAM RBCO0500.                                                    
