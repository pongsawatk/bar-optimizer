000100*-----------------------------------------------------------------        
000200* Copybook: PROCSUM                                                       
000300* System..: RBCO - REBAR BAR CUTTING OPTIMIZER                            
000400* Purpose.: Procurement summary, one record per diameter, in the          
000500*           diameter processing order of RBCO0300 (the writer).           
000600*           No grand-total record is written here - RBCO0400              
000700*           accumulates the grand totals itself while it reads            
000800*           this file for the summary table.                              
000900*-----------------------------------------------------------------        
001000* 2024-07-13  WJT  TKT-1180  Copybook written.                            
001100*-----------------------------------------------------------------        
001200 01  PROCSUM-RECORD.                                                      
001300     05  PS-DIAMETER             PIC 9(03).                               
001400     05  PS-MIXED-FLAG           PIC X(01).                               
001500         88  PS-HAS-SPECIAL-ORDERS   VALUE "Y".                           
001600     05  PS-STOCK-QTY            PIC 9(05).                               
001700     05  PS-TOTAL-LENGTH         PIC 9(06)V9(03).                         
001800     05  PS-WASTE                PIC 9(06)V9(03).                         
001900     05  PS-WASTE-PCT            PIC 9(03)V9(02).                         
002000     05  PS-TOTAL-WEIGHT         PIC 9(06)V9(03).                         
002100     05  FILLER                  PIC X(12).                               
