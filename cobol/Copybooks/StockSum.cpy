000100*-----------------------------------------------------------------        
000200* Copybook: STOCKSUM                                                      
000300* System..: RBCO - REBAR BAR CUTTING OPTIMIZER                            
000400* Purpose.: One physical stock bar opened by the packer, with its         
000500*           used/unused length and utilization. Written by                
000600*           RBCO0300 in creation order; scanned by the same               
000700*           program for remnant classification and by RBCO0400            
000800*           for the "waste / util %" columns printed on the               
000900*           first cut line of each bar.                                   
001000*-----------------------------------------------------------------        
001100* 2024-07-12  WJT  TKT-1180  Copybook written.                            
001200* 2024-09-05  RDP  TKT-1233  Added SS-MIXED-FLAG so a special-            
001300*                            order (oversized) bar can be told            
001400*                            apart from a standard-length bar.            
001500* 2024-08-09  WJT  TKT-1194  Removed SS-MIXED-FLAG - loaded into          
001600*                            RBCO0400's stock-bar table and never         
001700*                            read back out; the report's own              
001800*                            procurement-table mixed indicator            
001900*                            comes from PROCSUM, not here. FILLER         
002000*                            widened to hold the record at its            
002100*                            original 40 bytes.                           
002200*-----------------------------------------------------------------        
002300 01  STOCKSUM-RECORD.                                                     
002400     05  SS-STOCK-ID             PIC 9(05).                               
002500     05  SS-DIAMETER             PIC 9(03).                               
002600     05  SS-STOCK-LENGTH         PIC 9(03)V9(03).                         
002700     05  SS-REMAINING            PIC 9(03)V9(03).                         
002800     05  SS-UTILIZATION          PIC 9(03)V9(02).                         
002900     05  FILLER                  PIC X(15).                               
