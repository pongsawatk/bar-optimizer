000100*-----------------------------------------------------------------        
000200* Copybook: RUNPARM                                                       
000300* System..: RBCO - REBAR BAR CUTTING OPTIMIZER                            
000400* Purpose.: Run-parameters control record (PARAMS file, single            
000500*           record) - stock length, kerf tolerance, splicing              
000600*           switch and lap factor for this run. RBCO0100 reads            
000700*           it (or applies the defaults below when PARAMS is              
000800*           absent) and hands it forward through RUNCTL.                  
000900*-----------------------------------------------------------------        
001000* 2024-07-10  WJT  TKT-1180  Copybook written.                            
001100* 2024-08-02  RDP  TKT-1201  Default LAP-FACTOR confirmed at 40           
001200*                            per engineering standard; no change.         
001300*-----------------------------------------------------------------        
001400 01  RUNPARM-RECORD.                                                      
001500     05  RP-STOCK-LENGTH         PIC 9(02)V9(03).                         
001600*         Purchasable stock length in meters; 10 or 12 standard.          
001700     05  RP-CUT-TOLERANCE-MM     PIC 9(02).                               
001800*         Saw-kerf allowance in millimeters, 0-20.                        
001900     05  RP-SPLICING-FLAG        PIC X(01).                               
002000         88  RP-SPLICING-ON          VALUE "Y".                           
002100         88  RP-SPLICING-OFF          VALUE "N".                          
002200     05  RP-LAP-FACTOR           PIC 9(02).                               
002300*         Lap length multiplier of diameter, 30-60.                       
002400     05  FILLER                  PIC X(22).                               
