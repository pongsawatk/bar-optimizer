000100*-----------------------------------------------------------------        
000200* Copybook: REMNANT                                                       
000300* System..: RBCO - REBAR BAR CUTTING OPTIMIZER                            
000400* Purpose.: One leftover piece (REMAINING > 0) from a stock bar,          
000500*           classified reusable/scrap at the 1.000m threshold.            
000600*           Written by RBCO0300, read by RBCO0400 for the two             
000700*           remnant sections of the printed report.                       
000800*-----------------------------------------------------------------        
000900* 2024-07-13  WJT  TKT-1180  Copybook written.                            
001000*-----------------------------------------------------------------        
001100 01  REMNANT-RECORD.                                                      
001200     05  RN-STOCK-ID             PIC 9(05).                               
001300     05  RN-DIAMETER             PIC 9(03).                               
001400     05  RN-LENGTH               PIC 9(03)V9(03).                         
001500     05  RN-WEIGHT               PIC 9(04)V9(03).                         
001600     05  RN-CLASS                PIC X(01).                               
001700         88  RN-REUSABLE             VALUE "R".                           
001800         88  RN-SCRAP                VALUE "S".                           
001900     05  FILLER                  PIC X(16).                               
