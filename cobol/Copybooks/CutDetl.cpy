000100*-----------------------------------------------------------------        
000200* Copybook: CUTDETL                                                       
000300* System..: RBCO - REBAR BAR CUTTING OPTIMIZER                            
000400* Purpose.: One cut placed on a stock bar by the First-Fit-               
000500*           Decreasing packer (RBCO0300). Written to the CUTDETL          
000600*           work file in packing order; read back by RBCO0400             
000700*           (sorted by diameter ascending for the printed plan)           
000800*           and by RBCO0500 for the machine-readable CUTPLAN              
000900*           export.                                                       
001000*-----------------------------------------------------------------        
001100* 2024-07-12  WJT  TKT-1180  Copybook written.                            
001200* 2024-08-08  WJT  TKT-1194  CD-BAR-MARK widened from 20 to 26 -          
001300*                            a spliced mark's " (i/n)" suffix             
001400*                            (built in RBCO0200, carried in               
001500*                            GRP-MARCA/PC-MARCA) was getting              
001600*                            right-truncated on a long original           
001700*                            mark, dropping the piece-count tag           
001800*                            from CUTDETL before either the               
001900*                            printed plan or the CUTPLAN export           
002000*                            saw it.                                      
002100*-----------------------------------------------------------------        
002200 01  CUTDETL-RECORD.                                                      
002300     05  CD-STOCK-ID             PIC 9(05).                               
002400*         Restarts at 1 within each diameter group.                       
002500     05  CD-DIAMETER             PIC 9(03).                               
002600     05  CD-BAR-MARK             PIC X(26).                               
002700     05  CD-CUT-LENGTH           PIC 9(03)V9(03).                         
002800     05  CD-POSITION.                                                     
002900         10  CD-START-POS        PIC 9(03)V9(03).                         
003000         10  CD-END-POS          PIC 9(03)V9(03).                         
003100     05  CD-POSITION-R REDEFINES CD-POSITION.                             
003200         10  CD-POS-PAIR         PIC 9(06)V9(06).                         
003300*         Start/end read as one packed field when the report              
003400*         builder needs a single key spanning the cut's extent.           
003500     05  FILLER                  PIC X(09).                               
