000100*-----------------------------------------------------------------        
000200* Copybook: RUNCTL                                                        
000300* System..: RBCO - REBAR BAR CUTTING OPTIMIZER                            
000400* Purpose.: Inter-step run-control record. RBCO0100 writes the            
000500*           first copy (parameters echoed + intake counts);               
000600*           RBCO0200 rewrites it with splicing statistics added;          
000700*           RBCO0300 and RBCO0400 read it forward for the report          
000800*           header and grand-metrics block. One record per run.           
000900*-----------------------------------------------------------------        
001000* 2024-07-10  WJT  TKT-1180  Copybook written.                            
001100* 2024-07-22  WJT  TKT-1180  Added RC-SPLICED-COUNT group after           
001200*                            splicing statistics were pulled out          
001300*                            of RBCO0200's own working storage.           
001400*-----------------------------------------------------------------        
001500 01  RUNCTL-RECORD.                                                       
001600     05  RC-STOCK-LENGTH         PIC 9(02)V9(03).                         
001700     05  RC-CUT-TOLERANCE-MM     PIC 9(02).                               
001800     05  RC-SPLICING-FLAG        PIC X(01).                               
001900         88  RC-SPLICING-ON          VALUE "Y".                           
002000     05  RC-LAP-FACTOR           PIC 9(02).                               
002100     05  RC-RUN-DATE             PIC 9(08).                               
002200     05  RC-ORIGINAL-COUNT       PIC 9(06).                               
002300     05  RC-VALID-COUNT          PIC 9(06).                               
002400     05  RC-REJECT-COUNT         PIC 9(06).                               
002500     05  RC-SPLICED-COUNT        PIC 9(06).                               
002600     05  RC-ADDITIONAL-PIECES    PIC 9(06).                               
002700     05  RC-FINAL-COUNT          PIC 9(06).                               
002800     05  FILLER                  PIC X(18).                               
