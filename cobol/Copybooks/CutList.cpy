000100*-----------------------------------------------------------------        
000200* Copybook: CUTLIST                                                       
000300* System..: RBCO - REBAR BAR CUTTING OPTIMIZER                            
000400* Purpose.: Layout of one cutting-list line item, as read from            
000500*           the CUTLIST input file and as produced by the                 
000600*           splicing engine (RBCO0200) for the exploded item              
000700*           list. Both the raw intake record and the processed            
000800*           (post-splicing) item record share this layout; NOTE           
000900*           is blank on intake and carries the splice annotation          
001000*           once RBCO0200 has run.                                        
001100*-----------------------------------------------------------------        
001200* 2024-07-09  WJT  TKT-1180  Copybook written for cutting-list            
001300*                            intake and post-splicing item record.        
001400* 2024-08-06  RDP  TKT-1190  Confirmed CL-NOTE width of 30 is             
001500*                            sufficient for the lap annotation;           
001600*                            no change made.                              
001700*-----------------------------------------------------------------        
001800 01  CUTLIST-RECORD.                                                      
001900     05  CL-BAR-MARK             PIC X(20).                               
002000     05  CL-DIAMETER             PIC 9(03).                               
002100     05  CL-CUT-LENGTH           PIC 9(03)V9(03).                         
002200     05  CL-QUANTITY             PIC 9(05).                               
002300     05  CL-NOTE                 PIC X(30).                               
002400*         CL-NOTE carries "SPLICED FROM <mark>" and, for piece            
002500*         2-N, "(LAP: <lap>M)" appended, written by RBCO0200.             
002600     05  FILLER                  PIC X(10).                               
