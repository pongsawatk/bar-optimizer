000100******************************************************************        
000200* PROGRAM: RBCO0300                                                       
000300* PURPOSE: CUTTING OPTIMIZER. EXPLODES THE SPLICED ITEM LIST              
000400*          INTO INDIVIDUAL PIECES, GROUPS BY DIAMETER IN FIRST-           
000500*          APPEARANCE ORDER, AND PACKS EACH GROUP'S PIECES ONTO           
000600*          STOCK BARS BY FIRST-FIT-DECREASING WITH A SAW-KERF             
000700*          TOLERANCE BETWEEN CUTS. WRITES THE CUT DETAIL, STOCK-          
000800*          BAR SUMMARY, PROCUREMENT SUMMARY AND REMNANT WORK              
000900*          FILES FOR THE REPORT BUILDER (RBCO0400).                       
001000******************************************************************        
001100 IDENTIFICATION DIVISION.                                                 
001200 PROGRAM-ID.      RBCO0300.                                               
001300 AUTHOR.          W J TURLEY.                                             
001400 INSTALLATION.    MERIDIAN STEEL SUPPLY CO - DATA PROCESSING.             
001500 DATE-WRITTEN.    18/03/1988.                                             
001600 DATE-COMPILED.                                                           
001700 SECURITY.        UNCLASSIFIED.                                           
001800*-----------------------------------------------------------------        
001900* CHANGE LOG                                                              
002000* ----------                                                              
002100* 18/03/1988  WJT  TKT-0026  Original write - purchase-list               
002200*                            report with the type/product/date            
002300*                            control break.                               
002400* 05/07/1992  DLH  TKT-0166  Report now prints the unit price as          
002500*                            of the requested purchase date, not          
002600*                            the current price.                           
002700* 17/11/1998  RDP  TKT-0311  Y2K SWEEP - date work areas widened          
002800*                            to 9(08) CCYYMMDD.                           
002900* 30/08/2005  RDP  TKT-0406  Control break keyed tighter - a              
003000*                            product changing type mid-file no            
003100*                            longer suppressed the new type               
003200*                            heading.                                     
003300* 09/07/2024  WJT  TKT-1180  Repurposed for the rebar cutting-            
003400*                            stock optimizer; the file SORT and           
003500*                            type/product control break were              
003600*                            replaced with the per-diameter,              
003700*                            in-memory First-Fit-Decreasing pack.         
003800* 25/07/2024  WJT  TKT-1180  Remnant classification split out as          
003900*                            its own pass over STOCKSUM so a              
004000*                            diameter's bars do not have to stay          
004100*                            in working storage after they are            
004200*                            summarized.                                  
004300* 07/08/2024  WJT  TKT-1194  P330 was dispatching standard and            
004400*                            special-order pieces in one pass             
004500*                            over the length-descending group,            
004600*                            so a mixed group's special-order             
004700*                            bars opened (and took the lower              
004800*                            stock-ids) before any standard bar.          
004900*                            Split into two passes - standard             
005000*                            pieces packed to completion, then            
005100*                            special-order - so stock-id order            
005200*                            matches the printed plan and the             
005300*                            CUTPLAN export.                              
005400* 09/08/2024  WJT  TKT-1194  Dropped BR-SPECIAL/SS-MIXED-FLAG -           
005500*                            the bar table already knows standard         
005600*                            from special-order by which pass             
005700*                            built it (P330 vs P335), and nothing         
005800*                            downstream read the flag back out of         
005900*                            STOCKSUM.                                    
006000*-----------------------------------------------------------------        
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SPECIAL-NAMES.                                                           
006400     C01 IS TOP-OF-FORM.                                                  
006500*-----------------------------------------------------------------        
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800     SELECT WORK2    ASSIGN TO "WORK2"                                    
006900         ORGANIZATION   IS LINE SEQUENTIAL                                
007000         ACCESS         IS SEQUENTIAL                                     
007100         FILE STATUS    IS WS-FS-WORK2.                                   
007200*                                                                         
007300     SELECT RUNCTL   ASSIGN TO "RUNCTL"                                   
007400         ORGANIZATION   IS LINE SEQUENTIAL                                
007500         ACCESS         IS SEQUENTIAL                                     
007600         FILE STATUS    IS WS-FS-RUNCTL.                                  
007700*                                                                         
007800     SELECT CUTDETL  ASSIGN TO "CUTDETL"                                  
007900         ORGANIZATION   IS LINE SEQUENTIAL                                
008000         ACCESS         IS SEQUENTIAL                                     
008100         FILE STATUS    IS WS-FS-CUTDETL.                                 
008200*                                                                         
008300     SELECT STOCKSUM ASSIGN TO "STOCKSUM"                                 
008400         ORGANIZATION   IS LINE SEQUENTIAL                                
008500         ACCESS         IS SEQUENTIAL                                     
008600         FILE STATUS    IS WS-FS-STOCKSUM.                                
008700*                                                                         
008800     SELECT PROCSUM  ASSIGN TO "PROCSUM"                                  
008900         ORGANIZATION   IS LINE SEQUENTIAL                                
009000         ACCESS         IS SEQUENTIAL                                     
009100         FILE STATUS    IS WS-FS-PROCSUM.                                 
009200*                                                                         
009300     SELECT REMNANT  ASSIGN TO "REMNANT"                                  
009400         ORGANIZATION   IS LINE SEQUENTIAL                                
009500         ACCESS         IS SEQUENTIAL                                     
009600         FILE STATUS    IS WS-FS-REMNANT.                                 
009700*-----------------------------------------------------------------        
009800 DATA DIVISION.                                                           
009900 FILE SECTION.                                                            
010000*-----------------------------------------------------------------        
010100 FD  WORK2.                                                               
010200 01  WK2-REGISTRO.                                                        
010300     05  W2-BAR-MARK             PIC X(26).                               
010400     05  W2-DIAMETER             PIC 9(03).                               
010500     05  W2-CUT-LENGTH           PIC 9(03)V9(03).                         
010600     05  W2-QUANTITY             PIC 9(05).                               
010700     05  W2-NOTE                 PIC X(30).                               
010800     05  FILLER                  PIC X(04).                               
010900*                                                                         
011000 FD  RUNCTL.                                                              
011100     COPY "Copybooks/RunCtl.cpy".                                         
011200*                                                                         
011300 FD  CUTDETL.                                                             
011400     COPY "Copybooks/CutDetl.cpy".                                        
011500*                                                                         
011600 FD  STOCKSUM.                                                            
011700     COPY "Copybooks/StockSum.cpy".                                       
011800*                                                                         
011900 FD  PROCSUM.                                                             
012000     COPY "Copybooks/ProcSum.cpy".                                        
012100*                                                                         
012200 FD  REMNANT.                                                             
012300     COPY "Copybooks/Remnant.cpy".                                        
012400*-----------------------------------------------------------------        
012500 WORKING-STORAGE SECTION.                                                 
012600*-----------------------------------------------------------------        
012700 01  WS-REG-RUNCTL.                                                       
012800     05  WS-STOCK-LENGTH         PIC 9(02)V9(03).                         
012900     05  WS-CUT-TOLERANCE-MM     PIC 9(02).                               
013000     05  WS-SPLICING-FLAG        PIC X(01).                               
013100     05  WS-LAP-FACTOR           PIC 9(02).                               
013200     05  WS-RUN-DATE             PIC 9(08).                               
013300     05  WS-ORIGINAL-COUNT       PIC 9(06).                               
013400     05  WS-VALID-COUNT          PIC 9(06).                               
013500     05  WS-REJECT-COUNT         PIC 9(06).                               
013600     05  WS-SPLICED-COUNT        PIC 9(06).                               
013700     05  WS-ADDITIONAL-PIECES    PIC 9(06).                               
013800     05  WS-FINAL-COUNT          PIC 9(06).                               
013900*                                                                         
014000 01  WS-REG-RUNCTL-X REDEFINES WS-REG-RUNCTL.                             
014100     05  WS-STOCK-LENGTH-X       PIC X(05).                               
014200     05  FILLER                  PIC X(71).                               
014300*         Guard against a blank or corrupt RUNCTL record before           
014400*         the stock length drives the packing math below.                 
014500*                                                                         
014600 01  WS-ITEM2.                                                            
014700     05  WS-BAR-MARK             PIC X(26).                               
014800     05  WS-DIAMETER             PIC 9(03).                               
014900     05  WS-CUT-LENGTH           PIC 9(03)V9(03).                         
015000     05  WS-QUANTITY             PIC 9(05).                               
015100     05  WS-NOTE                 PIC X(30).                               
015200*                                                                         
015300 01  WS-ITEM2-X REDEFINES WS-ITEM2 PIC X(67).                             
015400*         Catches a stray blank line in WORK2 (same house habit           
015500*         as RBCO0200).                                                   
015600*                                                                         
015700 01  WS-DIAMETRO-TESTE           PIC X(03).                               
015800 01  WS-DIAMETRO-TESTE-R REDEFINES WS-DIAMETRO-TESTE                      
015900                              PIC 9(03).                                  
016000*-----------------------------------------------------------------        
016100* PIECE TABLE - ONE ENTRY PER PHYSICAL PIECE AFTER THE QUANTITY           
016200* EXPLODE, IN EXPLODE ORDER (PC-SEQ CARRIES THAT ORDER FORWARD            
016300* FOR THE STABLE RE-SORT INSIDE EACH DIAMETER GROUP).                     
016400*-----------------------------------------------------------------        
016500 01  WS-TAB-PECA.                                                         
016600     05  WS-PC-ENTRADA OCCURS 2000 TIMES                                  
016700                       INDEXED BY WS-IX-PECA.                             
016800         10  PC-SEQ              PIC 9(05) COMP.                          
016900         10  PC-MARCA             PIC X(26).                              
017000         10  PC-DIAMETRO          PIC 9(03).                              
017100         10  PC-COMPRIMENTO       PIC 9(03)V9(03).                        
017200 77  WS-QTD-PECAS                PIC 9(05) COMP.                          
017300*-----------------------------------------------------------------        
017400* DIAMETER-ORDER TABLE - DISTINCT DIAMETERS, FIRST-APPEARANCE.            
017500*-----------------------------------------------------------------        
017600 01  WS-TAB-DIAM-ORDEM.                                                   
017700     05  WS-DO-ENTRADA OCCURS 20 TIMES                                    
017800                       INDEXED BY WS-IX-DIAM.                             
017900         10  DO-DIAMETRO          PIC 9(03).                              
018000 77  WS-QTD-DIAM                 PIC 9(02) COMP.                          
018100*-----------------------------------------------------------------        
018200* WORKING GROUP - PIECES OF THE DIAMETER CURRENTLY BEING PACKED,          
018300* SORTED DESCENDING BY LENGTH (TIES BROKEN BY THE ORIGINAL                
018400* EXPLODE ORDER).                                                         
018500*-----------------------------------------------------------------        
018600 01  WS-TAB-GRUPO.                                                        
018700     05  WS-GRP-ENTRADA OCCURS 2000 TIMES                                 
018800                        INDEXED BY WS-IX-GRUPO.                           
018900         10  GRP-SEQ              PIC 9(05) COMP.                         
019000         10  GRP-MARCA            PIC X(26).                              
019100         10  GRP-COMPRIMENTO      PIC 9(03)V9(03).                        
019200 77  WS-QTD-GRUPO                PIC 9(05) COMP.                          
019300*-----------------------------------------------------------------        
019400* OPEN STOCK BARS FOR THE DIAMETER CURRENTLY BEING PACKED.                
019500*-----------------------------------------------------------------        
019600 01  WS-TAB-BARRA.                                                        
019700     05  WS-BR-ENTRADA OCCURS 500 TIMES                                   
019800                       INDEXED BY WS-IX-BARRA.                            
019900         10  BR-STOCK-ID          PIC 9(05).                              
020000         10  BR-STOCK-LENGTH      PIC 9(03)V9(03).                        
020100         10  BR-REMAINING         PIC 9(03)V9(03).                        
020200         10  BR-CURRENT-POS       PIC 9(03)V9(03).                        
020300         10  BR-HAS-CUTS          PIC X(01).                              
020400             88  BR-TEM-CORTE         VALUE "Y".                          
020500 77  WS-QTD-BARRA                PIC 9(05) COMP.                          
020600 77  WS-IX-BARRA-ACHADA          PIC 9(05) COMP.                          
020700*                                                                         
020800 01  WS-DIAM-MIXED               PIC X(01).                               
020900     88  WS-DIAM-MIXED-SIM           VALUE "Y".                           
021000 77  WS-ACHOU-BARRA               PIC X(01).                              
021100     88  WS-ACHOU-BARRA-SIM           VALUE "S".                          
021200     88  WS-ACHOU-BARRA-NAO           VALUE "N".                          
021300*                                                                         
021400 77  WS-FS-WORK2                 PIC X(02).                               
021500     88  WS-FS-WORK2-OK              VALUE "00".                          
021600 77  WS-FS-RUNCTL                PIC X(02).                               
021700     88  WS-FS-RUNCTL-OK             VALUE "00".                          
021800 77  WS-FS-CUTDETL                PIC X(02).                              
021900     88  WS-FS-CUTDETL-OK            VALUE "00".                          
022000 77  WS-FS-STOCKSUM                PIC X(02).                             
022100     88  WS-FS-STOCKSUM-OK           VALUE "00".                          
022200 77  WS-FS-PROCSUM                 PIC X(02).                             
022300     88  WS-FS-PROCSUM-OK            VALUE "00".                          
022400 77  WS-FS-REMNANT                 PIC X(02).                             
022500     88  WS-FS-REMNANT-OK            VALUE "00".                          
022600*                                                                         
022700 77  WS-FIM-DE-ARQUIVO           PIC X(01).                               
022800     88  FLAG-EOF-WORK2               VALUE "S".                          
022900 77  WS-FIM-STOCKSUM             PIC X(01).                               
023000     88  FLAG-EOF-STOCKSUM            VALUE "S".                          
023100*                                                                         
023200 01  WS-TOLERANCIA               PIC 9(02)V9(03).                         
023300 01  WS-ESPACO-NECESSARIO        PIC 9(03)V9(03).                         
023400 01  WS-START-POS                PIC 9(03)V9(03).                         
023500 01  WS-END-POS                  PIC 9(03)V9(03).                         
023600*                                                                         
023700 01  WS-DIAMETRO-ATUAL           PIC 9(03).                               
023800 77  WS-IND-EXPLODE              PIC 9(05) COMP.                          
023900*                                                                         
024000 01  WS-STOCK-QTY                PIC 9(05).                               
024100 01  WS-TOTAL-LENGTH             PIC 9(06)V9(03).                         
024200 01  WS-WASTE                    PIC 9(06)V9(03).                         
024300 01  WS-WASTE-PCT                PIC 9(03)V9(02).                         
024400 01  WS-TOTAL-WEIGHT             PIC 9(06)V9(03).                         
024500*                                                                         
024600 01  WS-REG-STOCKSUM.                                                     
024700     05  WS-SS-STOCK-ID          PIC 9(05).                               
024800     05  WS-SS-DIAMETER          PIC 9(03).                               
024900     05  WS-SS-STOCK-LENGTH      PIC 9(03)V9(03).                         
025000     05  WS-SS-REMAINING         PIC 9(03)V9(03).                         
025100     05  WS-SS-UTILIZATION       PIC 9(03)V9(02).                         
025200*                                                                         
025300 01  WS-LKS-PESO.                                                         
025400     05  WS-LKS-DIAMETER          PIC 9(03).                              
025500     05  WS-LKS-LENGTH            PIC 9(06)V9(03).                        
025600     05  WS-LKS-WEIGHT            PIC 9(06)V9(03).                        
025700*-----------------------------------------------------------------        
025800 LINKAGE SECTION.                                                         
025900*-----------------------------------------------------------------        
026000 01  LK-COM-AREA.                                                         
026100     05  LK-MENSAGEM             PIC X(20).                               
026200     05  LK-RETCODE              PIC 9(02).                               
026300*-----------------------------------------------------------------        
026400 PROCEDURE DIVISION USING LK-COM-AREA.                                    
026500*-----------------------------------------------------------------        
026600 MAIN-PROCEDURE.                                                          
026700     PERFORM P100-INICIALIZA THRU P100-FIM.                               
026800     PERFORM P200-EXPLODE-TABELA THRU P200-FIM                            
026900             UNTIL FLAG-EOF-WORK2.                                        
027000     PERFORM P300-PROCESSA-DIAMETRO THRU P300-FIM                         
027100             VARYING WS-IX-DIAM FROM 1 BY 1                               
027200             UNTIL WS-IX-DIAM GREATER WS-QTD-DIAM.                        
027300     CLOSE STOCKSUM.                                                      
027400     PERFORM P600-CLASSIFICA-SOBRA THRU P600-FIM.                         
027500     PERFORM P900-FIM.                                                    
027600*-----------------------------------------------------------------        
027700 P100-INICIALIZA.                                                         
027800     MOVE ZERO TO LK-RETCODE.                                             
027900     MOVE SPACES TO LK-MENSAGEM.                                          
028000     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
028100     MOVE ZERO TO WS-QTD-PECAS WS-QTD-DIAM.                               
028200*                                                                         
028300     OPEN INPUT RUNCTL.                                                   
028400     IF NOT WS-FS-RUNCTL-OK                                               
028500         MOVE "RUNCTL FILE MISSING" TO LK-MENSAGEM                        
028600         MOVE 9 TO LK-RETCODE                                             
028700         PERFORM P900-FIM                                                 
028800     END-IF.                                                              
028900     READ RUNCTL INTO WS-REG-RUNCTL.                                      
029000     CLOSE RUNCTL.                                                        
029100     IF WS-STOCK-LENGTH-X EQUAL SPACES                                    
029200         MOVE "RUNCTL RECORD IS BLANK" TO LK-MENSAGEM                     
029300         MOVE 9 TO LK-RETCODE                                             
029400         PERFORM P900-FIM                                                 
029500     END-IF.                                                              
029600     COMPUTE WS-TOLERANCIA = WS-CUT-TOLERANCE-MM / 1000.                  
029700*                                                                         
029800     OPEN INPUT WORK2.                                                    
029900     OPEN OUTPUT CUTDETL.                                                 
030000     OPEN OUTPUT STOCKSUM.                                                
030100     OPEN OUTPUT PROCSUM.                                                 
030200 P100-FIM.                                                                
030300*-----------------------------------------------------------------        
030400 P200-EXPLODE-TABELA.                                                     
030500     READ WORK2 INTO WS-ITEM2                                             
030600         AT END                                                           
030700             SET FLAG-EOF-WORK2 TO TRUE                                   
030800         NOT AT END                                                       
030900             MOVE WS-DIAMETER TO WS-DIAMETRO-TESTE                        
031000             IF WS-ITEM2-X NOT EQUAL SPACES                               
031100                AND WS-DIAMETRO-TESTE-R NOT EQUAL ZERO                    
031200                 PERFORM P210-EXPLODE-ITEM THRU P210-FIM                  
031300                     VARYING WS-IND-EXPLODE FROM 1 BY 1                   
031400                     UNTIL WS-IND-EXPLODE GREATER WS-QUANTITY             
031500                 PERFORM P220-REGISTRA-DIAMETRO THRU P220-FIM             
031600             END-IF                                                       
031700     END-READ.                                                            
031800 P200-FIM.                                                                
031900*         A zero/blank diameter means a corrupt WORK2 row slipped         
032000*         past RBCO0200 - drop it here rather than let it open a          
032100*         phantom diameter group below.                                   
032200*-----------------------------------------------------------------        
032300 P210-EXPLODE-ITEM.                                                       
032400     ADD 1 TO WS-QTD-PECAS.                                               
032500     IF WS-QTD-PECAS GREATER 2000                                         
032600         DISPLAY                                                          
032700         "*** PIECE TABLE LIMIT EXCEEDED - RUN ABENDED ***"               
032800         MOVE "PIECE TABLE OVERFLOW" TO LK-MENSAGEM                       
032900         MOVE 9 TO LK-RETCODE                                             
033000         PERFORM P900-FIM                                                 
033100     END-IF.                                                              
033200     SET WS-IX-PECA TO WS-QTD-PECAS.                                      
033300     MOVE WS-QTD-PECAS       TO PC-SEQ(WS-IX-PECA).                       
033400     MOVE WS-BAR-MARK        TO PC-MARCA(WS-IX-PECA).                     
033500     MOVE WS-DIAMETER        TO PC-DIAMETRO(WS-IX-PECA).                  
033600     MOVE WS-CUT-LENGTH      TO PC-COMPRIMENTO(WS-IX-PECA).               
033700 P210-FIM.                                                                
033800*-----------------------------------------------------------------        
033900 P220-REGISTRA-DIAMETRO.                                                  
034000     SET WS-ACHOU-BARRA-NAO TO TRUE.                                      
034100     SET WS-IX-DIAM TO 1.                                                 
034200     PERFORM P225-PROCURA-DIAMETRO THRU P225-FIM                          
034300             UNTIL WS-IX-DIAM GREATER WS-QTD-DIAM                         
034400                OR WS-ACHOU-BARRA-SIM.                                    
034500     IF NOT WS-ACHOU-BARRA-SIM                                            
034600         ADD 1 TO WS-QTD-DIAM                                             
034700         SET WS-IX-DIAM TO WS-QTD-DIAM                                    
034800         MOVE WS-DIAMETER TO DO-DIAMETRO(WS-IX-DIAM)                      
034900     END-IF.                                                              
035000 P220-FIM.                                                                
035100*-----------------------------------------------------------------        
035200 P225-PROCURA-DIAMETRO.                                                   
035300     IF DO-DIAMETRO(WS-IX-DIAM) EQUAL WS-DIAMETER                         
035400         SET WS-ACHOU-BARRA-SIM TO TRUE                                   
035500     ELSE                                                                 
035600         SET WS-IX-DIAM UP BY 1                                           
035700     END-IF.                                                              
035800 P225-FIM.                                                                
035900*-----------------------------------------------------------------        
036000 P300-PROCESSA-DIAMETRO.                                                  
036100     MOVE DO-DIAMETRO(WS-IX-DIAM) TO WS-DIAMETRO-ATUAL.                   
036200     MOVE ZERO TO WS-QTD-BARRA.                                           
036300     SET WS-DIAM-MIXED TO "N".                                            
036400*                                                                         
036500     PERFORM P310-MONTA-GRUPO THRU P310-FIM.                              
036600     PERFORM P320-ORDENA-GRUPO THRU P320-FIM.                             
036700*         Standard pieces packed to completion first, then the            
036800*         oversized ones - keeps every standard bar's stock-id            
036900*         lower than any special-order bar's for this diameter,           
037000*         same order the SORT in RBCO0400's P400-PLANO-CORTE and          
037100*         the RBCO0500 export expect. TKT-1194.                           
037200     PERFORM P330-EMPACOTA-GRUPO THRU P330-FIM                            
037300             VARYING WS-IX-GRUPO FROM 1 BY 1                              
037400             UNTIL WS-IX-GRUPO GREATER WS-QTD-GRUPO.                      
037500     PERFORM P335-EMPACOTA-ESPECIAL THRU P335-FIM                         
037600             VARYING WS-IX-GRUPO FROM 1 BY 1                              
037700             UNTIL WS-IX-GRUPO GREATER WS-QTD-GRUPO.                      
037800     PERFORM P500-SUMARIZA-DIAMETRO THRU P500-FIM.                        
037900 P300-FIM.                                                                
038000*-----------------------------------------------------------------        
038100 P310-MONTA-GRUPO.                                                        
038200     MOVE ZERO TO WS-TAB-GRUPO.                                           
038300*         Whole table cleared every diameter so no entry left             
038400*         over from a larger earlier group can be carried into            
038500*         the whole-table SORT below.                                     
038600     MOVE ZERO TO WS-QTD-GRUPO.                                           
038700     PERFORM P312-FILTRA-PECA THRU P312-FIM                               
038800             VARYING WS-IX-PECA FROM 1 BY 1                               
038900             UNTIL WS-IX-PECA GREATER WS-QTD-PECAS.                       
039000 P310-FIM.                                                                
039100*-----------------------------------------------------------------        
039200 P312-FILTRA-PECA.                                                        
039300     IF PC-DIAMETRO(WS-IX-PECA) EQUAL WS-DIAMETRO-ATUAL                   
039400         ADD 1 TO WS-QTD-GRUPO                                            
039500         SET WS-IX-GRUPO TO WS-QTD-GRUPO                                  
039600         MOVE PC-SEQ(WS-IX-PECA)  TO GRP-SEQ(WS-IX-GRUPO)                 
039700         MOVE PC-MARCA(WS-IX-PECA) TO GRP-MARCA(WS-IX-GRUPO)              
039800         MOVE PC-COMPRIMENTO(WS-IX-PECA)                                  
039900                                  TO GRP-COMPRIMENTO(WS-IX-GRUPO)         
040000     END-IF.                                                              
040100 P312-FIM.                                                                
040200*-----------------------------------------------------------------        
040300 P320-ORDENA-GRUPO.                                                       
040400     SORT WS-GRP-ENTRADA                                                  
040500         ON DESCENDING KEY GRP-COMPRIMENTO                                
040600         ON ASCENDING  KEY GRP-SEQ.                                       
040700 P320-FIM.                                                                
040800*-----------------------------------------------------------------        
040900 P330-EMPACOTA-GRUPO.                                                     
041000     IF GRP-COMPRIMENTO(WS-IX-GRUPO) NOT GREATER WS-STOCK-LENGTH          
041100         PERFORM P400-EMPACOTA THRU P400-FIM                              
041200     END-IF.                                                              
041300 P330-FIM.                                                                
041400*-----------------------------------------------------------------        
041500* 07/08/2024  WJT  TKT-1194  Special-order pieces skipped here -          
041600*                            moved to their own pass below so no          
041700*                            special-order bar opens ahead of a           
041800*                            standard bar in the same diameter            
041900*                            group. Table is still descending by          
042000*                            length, so the skip leaves the               
042100*                            standard pieces in FFD order.                
042200*-----------------------------------------------------------------        
042300 P335-EMPACOTA-ESPECIAL.                                                  
042400     IF GRP-COMPRIMENTO(WS-IX-GRUPO) GREATER WS-STOCK-LENGTH              
042500         PERFORM P450-BARRA-ESPECIAL THRU P450-FIM                        
042600     END-IF.                                                              
042700 P335-FIM.                                                                
042800*-----------------------------------------------------------------        
042900* 09/07/2024  WJT  TKT-1180  First-Fit-Decreasing: scan the open          
043000*                            bars for this diameter in the order          
043100*                            they were opened; the first one              
043200*                            with enough room (kerf tolerance             
043300*                            charged only between cuts) takes             
043400*                            the piece, else a new bar opens.             
043500 P400-EMPACOTA.                                                           
043600     SET WS-ACHOU-BARRA-NAO TO TRUE.                                      
043700     PERFORM P410-TESTA-BARRA THRU P410-FIM                               
043800             VARYING WS-IX-BARRA FROM 1 BY 1                              
043900             UNTIL WS-IX-BARRA GREATER WS-QTD-BARRA                       
044000                OR WS-ACHOU-BARRA-SIM.                                    
044100     IF NOT WS-ACHOU-BARRA-SIM                                            
044200         PERFORM P430-ABRE-BARRA THRU P430-FIM                            
044300     END-IF.                                                              
044400     PERFORM P440-COLOCA-CORTE THRU P440-FIM.                             
044500 P400-FIM.                                                                
044600*-----------------------------------------------------------------        
044700 P410-TESTA-BARRA.                                                        
044800     IF BR-TEM-CORTE(WS-IX-BARRA)                                         
044900         COMPUTE WS-ESPACO-NECESSARIO =                                   
045000                 GRP-COMPRIMENTO(WS-IX-GRUPO) + WS-TOLERANCIA             
045100     ELSE                                                                 
045200         MOVE GRP-COMPRIMENTO(WS-IX-GRUPO)                                
045300                                 TO WS-ESPACO-NECESSARIO                  
045400     END-IF.                                                              
045500     IF BR-REMAINING(WS-IX-BARRA) NOT LESS WS-ESPACO-NECESSARIO           
045600         SET WS-ACHOU-BARRA-SIM TO TRUE                                   
045700         MOVE WS-IX-BARRA TO WS-IX-BARRA-ACHADA                           
045800     END-IF.                                                              
045900 P410-FIM.                                                                
046000*-----------------------------------------------------------------        
046100 P430-ABRE-BARRA.                                                         
046200     ADD 1 TO WS-QTD-BARRA.                                               
046300     IF WS-QTD-BARRA GREATER 500                                          
046400         DISPLAY                                                          
046500         "*** STOCK BAR TABLE LIMIT EXCEEDED - RUN ABENDED ***"           
046600         MOVE "STOCK BAR TABLE OVERFLOW" TO LK-MENSAGEM                   
046700         MOVE 9 TO LK-RETCODE                                             
046800         PERFORM P900-FIM                                                 
046900     END-IF.                                                              
047000     SET WS-IX-BARRA-ACHADA TO WS-QTD-BARRA.                              
047100     MOVE WS-QTD-BARRA       TO BR-STOCK-ID(WS-QTD-BARRA).                
047200     MOVE WS-STOCK-LENGTH    TO BR-STOCK-LENGTH(WS-QTD-BARRA).            
047300     MOVE WS-STOCK-LENGTH    TO BR-REMAINING(WS-QTD-BARRA).               
047400     MOVE ZERO               TO BR-CURRENT-POS(WS-QTD-BARRA).             
047500     MOVE "N"                 TO BR-HAS-CUTS(WS-QTD-BARRA).               
047600 P430-FIM.                                                                
047700*-----------------------------------------------------------------        
047800 P440-COLOCA-CORTE.                                                       
047900     SET WS-IX-BARRA TO WS-IX-BARRA-ACHADA.                               
048000     IF BR-TEM-CORTE(WS-IX-BARRA)                                         
048100         COMPUTE WS-START-POS =                                           
048200                 BR-CURRENT-POS(WS-IX-BARRA) + WS-TOLERANCIA              
048300     ELSE                                                                 
048400         MOVE BR-CURRENT-POS(WS-IX-BARRA) TO WS-START-POS                 
048500     END-IF.                                                              
048600     COMPUTE WS-END-POS =                                                 
048700             WS-START-POS + GRP-COMPRIMENTO(WS-IX-GRUPO).                 
048800     COMPUTE WS-ESPACO-NECESSARIO =                                       
048900             WS-END-POS - BR-CURRENT-POS(WS-IX-BARRA).                    
049000     SUBTRACT WS-ESPACO-NECESSARIO                                        
049100             FROM BR-REMAINING(WS-IX-BARRA).                              
049200     MOVE WS-END-POS TO BR-CURRENT-POS(WS-IX-BARRA).                      
049300     MOVE "Y" TO BR-HAS-CUTS(WS-IX-BARRA).                                
049400*                                                                         
049500     MOVE BR-STOCK-ID(WS-IX-BARRA)      TO CD-STOCK-ID.                   
049600     MOVE WS-DIAMETRO-ATUAL              TO CD-DIAMETER.                  
049700     MOVE GRP-MARCA(WS-IX-GRUPO)          TO CD-BAR-MARK.                 
049800     MOVE GRP-COMPRIMENTO(WS-IX-GRUPO)    TO CD-CUT-LENGTH.               
049900     MOVE WS-START-POS                    TO CD-START-POS.                
050000     MOVE WS-END-POS                      TO CD-END-POS.                  
050100     WRITE CUTDETL-RECORD.                                                
050200 P440-FIM.                                                                
050300*-----------------------------------------------------------------        
050400 P450-BARRA-ESPECIAL.                                                     
050500     ADD 1 TO WS-QTD-BARRA.                                               
050600     IF WS-QTD-BARRA GREATER 500                                          
050700         DISPLAY                                                          
050800         "*** STOCK BAR TABLE LIMIT EXCEEDED - RUN ABENDED ***"           
050900         MOVE "STOCK BAR TABLE OVERFLOW" TO LK-MENSAGEM                   
051000         MOVE 9 TO LK-RETCODE                                             
051100         PERFORM P900-FIM                                                 
051200     END-IF.                                                              
051300     MOVE WS-QTD-BARRA    TO BR-STOCK-ID(WS-QTD-BARRA).                   
051400     MOVE GRP-COMPRIMENTO(WS-IX-GRUPO)                                    
051500                           TO BR-STOCK-LENGTH(WS-QTD-BARRA).              
051600     MOVE ZERO             TO BR-REMAINING(WS-QTD-BARRA).                 
051700     MOVE GRP-COMPRIMENTO(WS-IX-GRUPO)                                    
051800                           TO BR-CURRENT-POS(WS-QTD-BARRA).               
051900     MOVE "Y"              TO BR-HAS-CUTS(WS-QTD-BARRA).                  
052000     SET WS-DIAM-MIXED-SIM TO TRUE.                                       
052100*                                                                         
052200     MOVE WS-QTD-BARRA                    TO CD-STOCK-ID.                 
052300     MOVE WS-DIAMETRO-ATUAL                TO CD-DIAMETER.                
052400     MOVE GRP-MARCA(WS-IX-GRUPO)            TO CD-BAR-MARK.               
052500     MOVE GRP-COMPRIMENTO(WS-IX-GRUPO)      TO CD-CUT-LENGTH.             
052600     MOVE ZERO                              TO CD-START-POS.              
052700     MOVE GRP-COMPRIMENTO(WS-IX-GRUPO)      TO CD-END-POS.                
052800     WRITE CUTDETL-RECORD.                                                
052900 P450-FIM.                                                                
053000*-----------------------------------------------------------------        
053100 P500-SUMARIZA-DIAMETRO.                                                  
053200     MOVE ZERO TO WS-STOCK-QTY WS-TOTAL-LENGTH WS-WASTE.                  
053300     PERFORM P510-GRAVA-BARRA THRU P510-FIM                               
053400             VARYING WS-IX-BARRA FROM 1 BY 1                              
053500             UNTIL WS-IX-BARRA GREATER WS-QTD-BARRA.                      
053600*                                                                         
053700     MOVE ZERO TO WS-WASTE-PCT.                                           
053800     IF WS-TOTAL-LENGTH GREATER ZERO                                      
053900         COMPUTE WS-WASTE-PCT ROUNDED =                                   
054000                 WS-WASTE / WS-TOTAL-LENGTH * 100                         
054100     END-IF.                                                              
054200*                                                                         
054300     MOVE WS-DIAMETRO-ATUAL  TO WS-LKS-DIAMETER.                          
054400     MOVE WS-TOTAL-LENGTH    TO WS-LKS-LENGTH.                            
054500     CALL "RBCO0902" USING WS-LKS-PESO.                                   
054600     MOVE WS-LKS-WEIGHT      TO WS-TOTAL-WEIGHT.                          
054700*                                                                         
054800     MOVE WS-DIAMETRO-ATUAL  TO PS-DIAMETER.                              
054900     MOVE WS-DIAM-MIXED      TO PS-MIXED-FLAG.                            
055000     MOVE WS-STOCK-QTY       TO PS-STOCK-QTY.                             
055100     MOVE WS-TOTAL-LENGTH    TO PS-TOTAL-LENGTH.                          
055200     MOVE WS-WASTE           TO PS-WASTE.                                 
055300     MOVE WS-WASTE-PCT       TO PS-WASTE-PCT.                             
055400     MOVE WS-TOTAL-WEIGHT    TO PS-TOTAL-WEIGHT.                          
055500     WRITE PROCSUM-RECORD.                                                
055600 P500-FIM.                                                                
055700*-----------------------------------------------------------------        
055800 P510-GRAVA-BARRA.                                                        
055900     ADD 1                   TO WS-STOCK-QTY.                             
056000     ADD BR-STOCK-LENGTH(WS-IX-BARRA)  TO WS-TOTAL-LENGTH.                
056100     ADD BR-REMAINING(WS-IX-BARRA)     TO WS-WASTE.                       
056200*                                                                         
056300     MOVE BR-STOCK-ID(WS-IX-BARRA)     TO SS-STOCK-ID.                    
056400     MOVE WS-DIAMETRO-ATUAL              TO SS-DIAMETER.                  
056500     MOVE BR-STOCK-LENGTH(WS-IX-BARRA)   TO SS-STOCK-LENGTH.              
056600     MOVE BR-REMAINING(WS-IX-BARRA)      TO SS-REMAINING.                 
056700     COMPUTE SS-UTILIZATION ROUNDED =                                     
056800             (BR-STOCK-LENGTH(WS-IX-BARRA) -                              
056900              BR-REMAINING(WS-IX-BARRA)) /                                
057000              BR-STOCK-LENGTH(WS-IX-BARRA) * 100.                         
057100     WRITE STOCKSUM-RECORD.                                               
057200 P510-FIM.                                                                
057300*-----------------------------------------------------------------        
057400 P600-CLASSIFICA-SOBRA.                                                   
057500     OPEN INPUT STOCKSUM.                                                 
057600     OPEN OUTPUT REMNANT.                                                 
057700     MOVE "N" TO WS-FIM-STOCKSUM.                                         
057800     PERFORM P610-LE-STOCKSUM THRU P610-FIM                               
057900             UNTIL FLAG-EOF-STOCKSUM.                                     
058000     CLOSE STOCKSUM REMNANT.                                              
058100 P600-FIM.                                                                
058200*-----------------------------------------------------------------        
058300 P610-LE-STOCKSUM.                                                        
058400     READ STOCKSUM INTO WS-REG-STOCKSUM                                   
058500         AT END                                                           
058600             SET FLAG-EOF-STOCKSUM TO TRUE                                
058700         NOT AT END                                                       
058800             IF WS-SS-REMAINING GREATER ZERO                              
058900                 PERFORM P620-GRAVA-SOBRA THRU P620-FIM                   
059000             END-IF                                                       
059100     END-READ.                                                            
059200 P610-FIM.                                                                
059300*-----------------------------------------------------------------        
059400 P620-GRAVA-SOBRA.                                                        
059500     MOVE WS-SS-STOCK-ID  TO RN-STOCK-ID.                                 
059600     MOVE WS-SS-DIAMETER  TO RN-DIAMETER.                                 
059700     MOVE WS-SS-REMAINING TO RN-LENGTH.                                   
059800*                                                                         
059900     MOVE WS-SS-DIAMETER  TO WS-LKS-DIAMETER.                             
060000     MOVE WS-SS-REMAINING TO WS-LKS-LENGTH.                               
060100     CALL "RBCO0902" USING WS-LKS-PESO.                                   
060200     MOVE WS-LKS-WEIGHT   TO RN-WEIGHT.                                   
060300*                                                                         
060400     IF WS-SS-REMAINING NOT LESS 1.000                                    
060500         MOVE "R" TO RN-CLASS                                             
060600     ELSE                                                                 
060700         MOVE "S" TO RN-CLASS                                             
060800     END-IF.                                                              
060900     WRITE REMNANT-RECORD.                                                
061000 P620-FIM.                                                                
061100*-----------------------------------------------------------------        
061200 P900-FIM.                                                                
061300     CLOSE WORK2 CUTDETL PROCSUM.                                         
061400     GOBACK.                                                              
061500 END PROGRAM RBCO0300.                                                    
