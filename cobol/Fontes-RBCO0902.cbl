000100******************************************************************        
000200* PROGRAM: RBCO0902                                                       
000300* PURPOSE: LOOK UP UNIT WEIGHT (KG/M) BY REBAR DIAMETER AND               
000400*          COMPUTE THE WEIGHT OF A GIVEN LENGTH. CALLED BY                
000500*          RBCO0300 (PROCUREMENT SUMMARY) AND RBCO0300'S                  
000600*          REMNANT-CLASSIFICATION STEP.                                   
000700******************************************************************        
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID.      RBCO0902.                                               
001000 AUTHOR.          W J TURLEY.                                             
001100 INSTALLATION.    MERIDIAN STEEL SUPPLY CO - DATA PROCESSING.             
001200 DATE-WRITTEN.    11/08/1987.                                             
001300 DATE-COMPILED.                                                           
001400 SECURITY.        UNCLASSIFIED.                                           
001500*-----------------------------------------------------------------        
001600* CHANGE LOG                                                              
001700* ----------                                                              
001800* 11/08/1987  WJT  TKT-0004  Original write - six-entry weight            
001900*                            table (6,9,10,12,16,20 MM).                  
002000* 30/03/1989  WJT  TKT-0061  Added 25 MM and 28 MM entries per            
002100*                            new mill catalog.                            
002200* 12/12/1994  DLH  TKT-0218  Added 32 MM entry.                           
002300* 17/11/1998  RDP  TKT-0311  Y2K SWEEP - no date fields in this           
002400*                            program; reviewed, no change made.           
002500* 04/03/2008  SMK  TKT-0477  Unknown diameters now return zero            
002600*                            weight instead of abending the               
002700*                            calling program (was GOBACK with             
002800*                            LKS-RETORNO undefined).                      
002900* 09/07/2024  WJT  TKT-1180  Repurposed for the rebar cutting-            
003000*                            stock optimizer; table values taken          
003100*                            from the engineering weight chart.           
003200* 18/07/2024  WJT  TKT-1180  Added a guard on the incoming                
003300*                            length (RBCO0300 passes REMAINING            
003400*                            straight from STOCKSUM) and a                
003500*                            sanity check that the weight table           
003600*                            actually loaded before the search -          
003700*                            same belt-and-suspenders habit used          
003800*                            in the rest of the RBCO suite.               
003900*-----------------------------------------------------------------        
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     CLASS NUMERIC-DIGITS IS "0123456789".                                
004400*-----------------------------------------------------------------        
004500 DATA DIVISION.                                                           
004600 WORKING-STORAGE SECTION.                                                 
004700*-----------------------------------------------------------------        
004800 01  WS-TABELA-PESO-UNITARIO.                                             
004900     05  WS-PESO-ENTRADA OCCURS 9 TIMES                                   
005000                         INDEXED BY WS-IX-PESO.                           
005100         10  WS-PESO-DIAMETRO    PIC 9(03).                               
005200         10  WS-PESO-KG-M        PIC 9(01)V9(03).                         
005300 01  WS-TABELA-PESO-UNITARIO-X REDEFINES                                  
005400         WS-TABELA-PESO-UNITARIO PIC X(63).                               
005500*         Catches a table that never got loaded (abended mid              
005600*         P100) before the search is trusted.                             
005700*-----------------------------------------------------------------        
005800 01  WS-DIAMETRO-TESTE           PIC X(03).                               
005900 01  WS-DIAMETRO-TESTE-R REDEFINES WS-DIAMETRO-TESTE                      
006000                              PIC 9(03).                                  
006100*         Old-shop habit: move the LINKAGE diameter through an            
006200*         alphanumeric picture first so a space-filled or                 
006300*         low-values field fails the lookup instead of matching           
006400*         entry zero.                                                     
006500 01  WS-COMPR-TESTE              PIC X(09).                               
006600 01  WS-COMPR-TESTE-R REDEFINES WS-COMPR-TESTE                            
006700                              PIC 9(06)V9(03).                            
006800*         Same guard applied to the incoming length - a                   
006900*         space-filled LKS-LENGTH must not be trusted to COMPUTE.         
007000 77  WS-QTD-CHAMADAS             PIC 9(05) COMP.                          
007100*         Tally of lookup calls this run; kept for an abend               
007200*         dump only, not displayed.                                       
007300 01  WS-ACHOU                    PIC X(01).                               
007400     88  WS-ACHOU-SIM                VALUE "S".                           
007500     88  WS-ACHOU-NAO                VALUE "N".                           
007600*-----------------------------------------------------------------        
007700 LINKAGE SECTION.                                                         
007800*-----------------------------------------------------------------        
007900 01  LKS-PARAMETRO.                                                       
008000     05  LKS-DIAMETER            PIC 9(03).                               
008100     05  LKS-LENGTH              PIC 9(06)V9(03).                         
008200     05  LKS-WEIGHT              PIC 9(06)V9(03).                         
008300*-----------------------------------------------------------------        
008400* LKS-DIAMETER = REBAR DIAMETER IN MM (INPUT)                             
008500* LKS-LENGTH   = LENGTH IN METERS TO WEIGH (INPUT)                        
008600* LKS-WEIGHT   = LKS-LENGTH TIMES THE UNIT WEIGHT (OUTPUT);               
008700*                ZERO WHEN THE DIAMETER IS NOT IN THE TABLE.              
008800*-----------------------------------------------------------------        
008900 PROCEDURE DIVISION USING LKS-PARAMETRO.                                  
009000*-----------------------------------------------------------------        
009100 MAIN-PROCEDURE.                                                          
009200     PERFORM P100-CARREGA-TABELA THRU P100-FIM.                           
009300     PERFORM P200-PROCURA-DIAMETRO THRU P200-FIM.                         
009400     GOBACK.                                                              
009500*-----------------------------------------------------------------        
009600 P100-CARREGA-TABELA.                                                     
009700     MOVE 006 TO WS-PESO-DIAMETRO(1).                                     
009800     MOVE 0.222 TO WS-PESO-KG-M(1).                                       
009900     MOVE 009 TO WS-PESO-DIAMETRO(2).                                     
010000     MOVE 0.499 TO WS-PESO-KG-M(2).                                       
010100     MOVE 010 TO WS-PESO-DIAMETRO(3).                                     
010200     MOVE 0.617 TO WS-PESO-KG-M(3).                                       
010300     MOVE 012 TO WS-PESO-DIAMETRO(4).                                     
010400     MOVE 0.888 TO WS-PESO-KG-M(4).                                       
010500     MOVE 016 TO WS-PESO-DIAMETRO(5).                                     
010600     MOVE 1.578 TO WS-PESO-KG-M(5).                                       
010700     MOVE 020 TO WS-PESO-DIAMETRO(6).                                     
010800     MOVE 2.466 TO WS-PESO-KG-M(6).                                       
010900     MOVE 025 TO WS-PESO-DIAMETRO(7).                                     
011000     MOVE 3.853 TO WS-PESO-KG-M(7).                                       
011100     MOVE 028 TO WS-PESO-DIAMETRO(8).                                     
011200     MOVE 4.830 TO WS-PESO-KG-M(8).                                       
011300     MOVE 032 TO WS-PESO-DIAMETRO(9).                                     
011400     MOVE 6.310 TO WS-PESO-KG-M(9).                                       
011500 P100-FIM.                                                                
011600*-----------------------------------------------------------------        
011700 P200-PROCURA-DIAMETRO.                                                   
011800     ADD 1 TO WS-QTD-CHAMADAS.                                            
011900     SET WS-ACHOU-NAO    TO TRUE.                                         
012000     MOVE ZERO           TO LKS-WEIGHT.                                   
012100     MOVE LKS-DIAMETER   TO WS-DIAMETRO-TESTE.                            
012200     MOVE LKS-LENGTH     TO WS-COMPR-TESTE.                               
012300     IF WS-TABELA-PESO-UNITARIO-X NOT EQUAL SPACES                        
012400        AND WS-COMPR-TESTE-R IS NUMERIC                                   
012500         SET WS-IX-PESO      TO 1                                         
012600         SEARCH WS-PESO-ENTRADA                                           
012700             AT END                                                       
012800                 SET WS-ACHOU-NAO    TO TRUE                              
012900             WHEN WS-PESO-DIAMETRO(WS-IX-PESO) EQUAL                      
013000                     WS-DIAMETRO-TESTE-R                                  
013100                 SET WS-ACHOU-SIM    TO TRUE                              
013200         END-SEARCH                                                       
013300         IF WS-ACHOU-SIM                                                  
013400             COMPUTE LKS-WEIGHT ROUNDED =                                 
013500                     LKS-LENGTH * WS-PESO-KG-M(WS-IX-PESO)                
013600         END-IF                                                           
013700     END-IF.                                                              
013800 P200-FIM.                                                                
013900*-----------------------------------------------------------------        
014000 END PROGRAM RBCO0902.                                                    
