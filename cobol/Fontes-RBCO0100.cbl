000100******************************************************************        
000200* PROGRAM: RBCO0100                                                       
000300* PURPOSE: CUTTING-LIST INTAKE AND VALIDATION. READS THE                  
000400*          CUTLIST FILE AND THE PARAMS CONTROL RECORD (OR                 
000500*          APPLIES DEFAULTS), VALIDATES EACH LINE ITEM, WRITES            
000600*          THE VALID SET TO WORK1 AND THE RUN CONTROL RECORD              
000700*          TO RUNCTL FOR THE LATER JOB STEPS.                             
000800******************************************************************        
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.      RBCO0100.                                               
001100 AUTHOR.          W J TURLEY.                                             
001200 INSTALLATION.    MERIDIAN STEEL SUPPLY CO - DATA PROCESSING.             
001300 DATE-WRITTEN.    14/08/1987.                                             
001400 DATE-COMPILED.                                                           
001500 SECURITY.        UNCLASSIFIED.                                           
001600*-----------------------------------------------------------------        
001700* CHANGE LOG                                                              
001800* ----------                                                              
001900* 14/08/1987  WJT  TKT-0004  Original write - cutting-list load           
002000*                            and edit, modeled on the old price           
002100*                            load job (TKT prefix carried over            
002200*                            from the purchasing system).                 
002300* 09/02/1988  WJT  TKT-0021  Added the PARAMS control record and          
002400*                            its hard-coded default values.               
002500* 21/06/1991  DLH  TKT-0144  Intake report now lists the reject           
002600*                            reason text, not just the row                
002700*                            number.                                      
002800* 17/11/1998  RDP  TKT-0311  Y2K SWEEP - RC-RUN-DATE widened to           
002900*                            9(08) CCYYMMDD; was 9(06) YYMMDD.            
003000* 30/04/2002  RDP  TKT-0377  Defaulted PARAMS fields individually         
003100*                            instead of all-or-nothing, so a              
003200*                            partially-keyed control record no            
003300*                            longer loses every default.                  
003400* 12/10/2011  SMK  TKT-0544  Empty valid set now sets LK-RETCODE          
003500*                            to 1 so the driver skips the                 
003600*                            remaining job steps instead of               
003700*                            letting them run against no data.            
003800* 09/07/2024  WJT  TKT-1180  Repurposed for the rebar cutting-            
003900*                            stock optimizer; record layout and           
004000*                            edit rules moved to the CUTLIST and          
004100*                            RUNPARM copybooks.                           
004200* 22/07/2024  WJT  TKT-1180  Blank trailing lines in CUTLIST (a           
004300*                            habit of the export job that builds          
004400*                            it) no longer count against the              
004500*                            original/rejected tallies or print a         
004600*                            detail line; skipped before the              
004700*                            call to RBCO0901.                            
004800*-----------------------------------------------------------------        
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM.                                                  
005300*-----------------------------------------------------------------        
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT CUTLIST ASSIGN TO "CUTLIST"                                   
005700         ORGANIZATION   IS LINE SEQUENTIAL                                
005800         ACCESS         IS SEQUENTIAL                                     
005900         FILE STATUS    IS WS-FS-CUTLIST.                                 
006000*                                                                         
006100     SELECT PARAMS   ASSIGN TO "PARAMS"                                   
006200         ORGANIZATION   IS LINE SEQUENTIAL                                
006300         ACCESS         IS SEQUENTIAL                                     
006400         FILE STATUS    IS WS-FS-PARAMS.                                  
006500*                                                                         
006600     SELECT WORK1    ASSIGN TO "WORK1"                                    
006700         ORGANIZATION   IS LINE SEQUENTIAL                                
006800         ACCESS         IS SEQUENTIAL                                     
006900         FILE STATUS    IS WS-FS-WORK1.                                   
007000*                                                                         
007100     SELECT RUNCTL   ASSIGN TO "RUNCTL"                                   
007200         ORGANIZATION   IS LINE SEQUENTIAL                                
007300         ACCESS         IS SEQUENTIAL                                     
007400         FILE STATUS    IS WS-FS-RUNCTL.                                  
007500*                                                                         
007600     SELECT INTRPT   ASSIGN TO "INTRPT"                                   
007700         ORGANIZATION   IS LINE SEQUENTIAL                                
007800         ACCESS         IS SEQUENTIAL                                     
007900         FILE STATUS    IS WS-FS-INTRPT.                                  
008000*-----------------------------------------------------------------        
008100 DATA DIVISION.                                                           
008200 FILE SECTION.                                                            
008300*-----------------------------------------------------------------        
008400 FD  CUTLIST.                                                             
008500     COPY "Copybooks/CutList.cpy".                                        
008600*                                                                         
008700 FD  PARAMS.                                                              
008800     COPY "Copybooks/RunParm.cpy".                                        
008900*                                                                         
009000 FD  WORK1.                                                               
009100 01  WK1-REGISTRO.                                                        
009200     05  W1-BAR-MARK             PIC X(20).                               
009300     05  W1-DIAMETER             PIC 9(03).                               
009400     05  W1-CUT-LENGTH           PIC 9(03)V9(03).                         
009500     05  W1-QUANTITY             PIC 9(05).                               
009600     05  W1-NOTE                 PIC X(30).                               
009700     05  FILLER                  PIC X(05).                               
009800*                                                                         
009900 FD  RUNCTL.                                                              
010000     COPY "Copybooks/RunCtl.cpy".                                         
010100*                                                                         
010200 FD  INTRPT.                                                              
010300 01  REG-REPORT                  PIC X(80).                               
010400*-----------------------------------------------------------------        
010500 WORKING-STORAGE SECTION.                                                 
010600*-----------------------------------------------------------------        
010700 01  WS-REG-CUTLIST.                                                      
010800     05  WS-BAR-MARK             PIC X(20).                               
010900     05  WS-DIAMETER             PIC 9(03).                               
011000     05  WS-CUT-LENGTH           PIC 9(03)V9(03).                         
011100     05  WS-QUANTITY             PIC 9(05).                               
011200     05  WS-NOTE                 PIC X(30).                               
011300     05  WS-RETORNO-VALIDA       PIC 9(01).                               
011400*         Trails the item fields so the whole group lines up              
011500*         byte-for-byte with RBCO0901's LKS-PARAMETRO and can be          
011600*         passed on the CALL as a single linkage area.                    
011700 01  WS-REG-CUTLIST-X REDEFINES WS-REG-CUTLIST PIC X(65).                 
011800*         Blank-line guard ahead of the RBCO0901 call - a                 
011900*         trailing blank line out of the export job must not be           
012000*         counted as a read item or a reject.                             
012100*                                                                         
012200 01  WS-REG-RUNPARM.                                                      
012300     05  WS-STOCK-LENGTH         PIC 9(02)V9(03).                         
012400     05  WS-CUT-TOLERANCE-MM     PIC 9(02).                               
012500     05  WS-SPLICING-FLAG        PIC X(01).                               
012600     05  WS-LAP-FACTOR           PIC 9(02).                               
012700*                                                                         
012800 01  WS-REG-RUNPARM-X REDEFINES WS-REG-RUNPARM.                           
012900     05  WS-STOCK-LENGTH-X       PIC X(05).                               
013000     05  FILLER                  PIC X(05).                               
013100*         Alphanumeric overlay used to test a blank/unkeyed               
013200*         PARAMS record before the numeric fields are trusted.            
013300*                                                                         
013400 77  WS-FS-CUTLIST               PIC X(02).                               
013500     88  WS-FS-CUTLIST-OK            VALUE "00".                          
013600 77  WS-FS-PARAMS                PIC X(02).                               
013700     88  WS-FS-PARAMS-OK             VALUE "00".                          
013800     88  WS-FS-PARAMS-NAO-EXISTE     VALUE "35".                          
013900 77  WS-FS-WORK1                 PIC X(02).                               
014000     88  WS-FS-WORK1-OK              VALUE "00".                          
014100 77  WS-FS-RUNCTL                PIC X(02).                               
014200     88  WS-FS-RUNCTL-OK             VALUE "00".                          
014300 77  WS-FS-INTRPT                PIC X(02).                               
014400     88  WS-FS-INTRPT-OK             VALUE "00".                          
014500*                                                                         
014600 77  WS-FIM-DE-ARQUIVO           PIC X(01).                               
014700     88  FLAG-EOF-CUTLIST            VALUE "S".                           
014800*                                                                         
014900 01  WS-CONTADORES.                                                       
015000     05  WS-CONT-ORIGINAL        PIC 9(06) COMP.                          
015100     05  WS-CONT-VALIDO          PIC 9(06) COMP.                          
015200     05  WS-CONT-REJEITADO       PIC 9(06) COMP.                          
015300*                                                                         
015400 01  WS-DATA-CORRENTE.                                                    
015500     05  WS-AAAA-CORRENTE        PIC 9(04).                               
015600     05  WS-MM-CORRENTE          PIC 9(02).                               
015700     05  WS-DD-CORRENTE          PIC 9(02).                               
015800 01  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE                        
015900                              PIC 9(08).                                  
016000*                                                                         
016100 01  WS-PROMPT                   PIC X(01).                               
016200*                                                                         
016300 01  WS-RELATORIO.                                                        
016400     03  WS-LST-CAB-1.                                                    
016500         05  FILLER   PIC X(01) VALUE SPACES.                             
016600         05  FILLER   PIC X(78) VALUE ALL "=".                            
016700         05  FILLER   PIC X(01) VALUE SPACES.                             
016800     03  WS-LST-CAB-2.                                                    
016900         05  FILLER   PIC X(01) VALUE SPACES.                             
017000         05  FILLER   PIC X(40) VALUE                                     
017100                       "RBCO0100 - CUTTING-LIST INTAKE REPORT".           
017200         05  FILLER   PIC X(38) VALUE SPACES.                             
017300         05  FILLER   PIC X(01) VALUE SPACES.                             
017400     03  WS-LST-CAB-3.                                                    
017500         05  FILLER   PIC X(01) VALUE SPACES.                             
017600         05  FILLER   PIC X(78) VALUE ALL "=".                            
017700         05  FILLER   PIC X(01) VALUE SPACES.                             
017800     03  WS-LST-DET-1.                                                    
017900         05  FILLER              PIC X(01) VALUE SPACES.                  
018000         05  WS-DET-SEQ          PIC ZZZZZ9.                              
018100         05  FILLER              PIC X(02) VALUE SPACES.                  
018200         05  WS-DET-BAR-MARK     PIC X(20) VALUE SPACES.                  
018300         05  FILLER              PIC X(02) VALUE SPACES.                  
018400         05  WS-DET-STATUS       PIC X(40) VALUE SPACES.                  
018500     03  WS-LST-FINAL-0.                                                  
018600         05  FILLER              PIC X(05) VALUE SPACES.                  
018700         05  FILLER              PIC X(40) VALUE                          
018800                       "NO VALID CUTTING-LIST ITEMS - RUN ENDED".         
018900     03  WS-LST-FINAL-1.                                                  
019000         05  FILLER              PIC X(01) VALUE SPACES.                  
019100         05  FILLER              PIC X(20) VALUE                          
019200                       "ITEMS READ........: ".                            
019300         05  WS-LISTA-ORIGINAL   PIC ZZZZZ9.                              
019400     03  WS-LST-FINAL-2.                                                  
019500         05  FILLER              PIC X(01) VALUE SPACES.                  
019600         05  FILLER              PIC X(20) VALUE                          
019700                       "ITEMS VALID........: ".                           
019800         05  WS-LISTA-VALIDO     PIC ZZZZZ9.                              
019900     03  WS-LST-FINAL-3.                                                  
020000         05  FILLER              PIC X(01) VALUE SPACES.                  
020100         05  FILLER              PIC X(20) VALUE                          
020200                       "ITEMS REJECTED.....: ".                           
020300         05  WS-LISTA-REJEITADO  PIC ZZZZZ9.                              
020400*-----------------------------------------------------------------        
020500 LINKAGE SECTION.                                                         
020600*-----------------------------------------------------------------        
020700 01  LK-COM-AREA.                                                         
020800     05  LK-MENSAGEM             PIC X(20).                               
020900     05  LK-RETCODE              PIC 9(02).                               
021000*-----------------------------------------------------------------        
021100 PROCEDURE DIVISION USING LK-COM-AREA.                                    
021200*-----------------------------------------------------------------        
021300 MAIN-PROCEDURE.                                                          
021400     PERFORM P100-INICIALIZA THRU P100-FIM.                               
021500     PERFORM P200-CARGA-PARAMETROS THRU P200-FIM.                         
021600     PERFORM P300-VALIDA-CARGA THRU P300-FIM                              
021700             UNTIL FLAG-EOF-CUTLIST.                                      
021800     PERFORM P700-VERIFICA-SEM-DADOS THRU P700-FIM.                       
021900     PERFORM P800-GRAVA-RUNCTL THRU P800-FIM.                             
022000     PERFORM P900-FIM.                                                    
022100*-----------------------------------------------------------------        
022200 P100-INICIALIZA.                                                         
022300     MOVE ZERO TO LK-RETCODE.                                             
022400     MOVE SPACES TO LK-MENSAGEM.                                          
022500     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
022600     MOVE ZERO TO WS-CONT-ORIGINAL WS-CONT-VALIDO                         
022700                  WS-CONT-REJEITADO.                                      
022800*                                                                         
022900     OPEN INPUT CUTLIST.                                                  
023000     IF NOT WS-FS-CUTLIST-OK                                              
023100         MOVE "CUTLIST FILE NOT FOUND" TO LK-MENSAGEM                     
023200         MOVE 9 TO LK-RETCODE                                             
023300         PERFORM P900-FIM                                                 
023400     END-IF.                                                              
023500*                                                                         
023600     OPEN OUTPUT WORK1.                                                   
023700     OPEN OUTPUT INTRPT.                                                  
023800*                                                                         
023900     WRITE REG-REPORT FROM WS-LST-CAB-1.                                  
024000     WRITE REG-REPORT FROM WS-LST-CAB-2.                                  
024100     WRITE REG-REPORT FROM WS-LST-CAB-3.                                  
024200 P100-FIM.                                                                
024300*-----------------------------------------------------------------        
024400 P200-CARGA-PARAMETROS.                                                   
024500     MOVE 10.000 TO WS-STOCK-LENGTH.                                      
024600     MOVE 05     TO WS-CUT-TOLERANCE-MM.                                  
024700     MOVE "N"    TO WS-SPLICING-FLAG.                                     
024800     MOVE 40     TO WS-LAP-FACTOR.                                        
024900*                                                                         
025000     OPEN INPUT PARAMS.                                                   
025100     IF WS-FS-PARAMS-OK                                                   
025200         READ PARAMS INTO WS-REG-RUNPARM                                  
025300             AT END                                                       
025400                 CONTINUE                                                 
025500             NOT AT END                                                   
025600                 PERFORM P210-APLICA-PARAMETROS THRU P210-FIM             
025700         END-READ                                                         
025800         CLOSE PARAMS                                                     
025900     END-IF.                                                              
026000 P200-FIM.                                                                
026100*-----------------------------------------------------------------        
026200 P210-APLICA-PARAMETROS.                                                  
026300     IF WS-STOCK-LENGTH-X EQUAL SPACES OR                                 
026400        RP-STOCK-LENGTH EQUAL ZERO                                        
026500         MOVE 10.000 TO WS-STOCK-LENGTH                                   
026600     END-IF.                                                              
026700     IF WS-CUT-TOLERANCE-MM IS NOT NUMERIC OR                             
026800        WS-CUT-TOLERANCE-MM GREATER 20                                    
026900         MOVE 05 TO WS-CUT-TOLERANCE-MM                                   
027000     END-IF.                                                              
027100     IF WS-SPLICING-FLAG NOT EQUAL "Y" AND                                
027200        WS-SPLICING-FLAG NOT EQUAL "N"                                    
027300         MOVE "N" TO WS-SPLICING-FLAG                                     
027400     END-IF.                                                              
027500     IF WS-LAP-FACTOR IS NOT NUMERIC OR                                   
027600        WS-LAP-FACTOR LESS 30 OR                                          
027700        WS-LAP-FACTOR GREATER 60                                          
027800         MOVE 40 TO WS-LAP-FACTOR                                         
027900     END-IF.                                                              
028000 P210-FIM.                                                                
028100*-----------------------------------------------------------------        
028200 P300-VALIDA-CARGA.                                                       
028300     READ CUTLIST INTO WS-REG-CUTLIST                                     
028400         AT END                                                           
028500             SET FLAG-EOF-CUTLIST TO TRUE                                 
028600         NOT AT END                                                       
028700             IF WS-REG-CUTLIST-X NOT EQUAL SPACES                         
028800                 ADD 1 TO WS-CONT-ORIGINAL                                
028900                 PERFORM P310-VALIDA-ITEM THRU P310-FIM                   
029000             END-IF                                                       
029100     END-READ.                                                            
029200 P300-FIM.                                                                
029300*-----------------------------------------------------------------        
029400 P310-VALIDA-ITEM.                                                        
029500     CALL "RBCO0901" USING WS-REG-CUTLIST.                                
029600     IF WS-RETORNO-VALIDA EQUAL ZERO                                      
029700         ADD 1 TO WS-CONT-VALIDO                                          
029800         MOVE WS-BAR-MARK   TO W1-BAR-MARK                                
029900         MOVE WS-DIAMETER   TO W1-DIAMETER                                
030000         MOVE WS-CUT-LENGTH TO W1-CUT-LENGTH                              
030100         MOVE WS-QUANTITY   TO W1-QUANTITY                                
030200         MOVE WS-NOTE       TO W1-NOTE                                    
030300         WRITE WK1-REGISTRO                                               
030400         MOVE "LOADED OK" TO WS-DET-STATUS                                
030500     ELSE                                                                 
030600         ADD 1 TO WS-CONT-REJEITADO                                       
030700         PERFORM P320-TEXTO-REJEICAO THRU P320-FIM                        
030800     END-IF.                                                              
030900     MOVE WS-CONT-ORIGINAL TO WS-DET-SEQ.                                 
031000     MOVE WS-BAR-MARK      TO WS-DET-BAR-MARK.                            
031100     WRITE REG-REPORT FROM WS-LST-DET-1.                                  
031200 P310-FIM.                                                                
031300*-----------------------------------------------------------------        
031400 P320-TEXTO-REJEICAO.                                                     
031500     EVALUATE WS-RETORNO-VALIDA                                           
031600         WHEN 1                                                           
031700             MOVE "REJECTED - BAR MARK BLANK" TO WS-DET-STATUS            
031800         WHEN 2                                                           
031900             MOVE "REJECTED - DIAMETER INVALID" TO WS-DET-STATUS          
032000         WHEN 3                                                           
032100             MOVE "REJECTED - CUT LENGTH INVALID"                         
032200                                            TO WS-DET-STATUS              
032300         WHEN 4                                                           
032400             MOVE "REJECTED - QUANTITY INVALID" TO WS-DET-STATUS          
032500         WHEN OTHER                                                       
032600             MOVE "REJECTED - UNKNOWN REASON" TO WS-DET-STATUS            
032700     END-EVALUATE.                                                        
032800 P320-FIM.                                                                
032900*-----------------------------------------------------------------        
033000 P700-VERIFICA-SEM-DADOS.                                                 
033100     IF WS-CONT-VALIDO EQUAL ZERO                                         
033200         WRITE REG-REPORT FROM WS-LST-FINAL-0                             
033300         MOVE "NO DATA - RUN ENDED" TO LK-MENSAGEM                        
033400         MOVE 1 TO LK-RETCODE                                             
033500     END-IF.                                                              
033600     MOVE WS-CONT-ORIGINAL   TO WS-LISTA-ORIGINAL.                        
033700     MOVE WS-CONT-VALIDO     TO WS-LISTA-VALIDO.                          
033800     MOVE WS-CONT-REJEITADO  TO WS-LISTA-REJEITADO.                       
033900     WRITE REG-REPORT FROM WS-LST-FINAL-1.                                
034000     WRITE REG-REPORT FROM WS-LST-FINAL-2.                                
034100     WRITE REG-REPORT FROM WS-LST-FINAL-3.                                
034200 P700-FIM.                                                                
034300*-----------------------------------------------------------------        
034400 P800-GRAVA-RUNCTL.                                                       
034500     ACCEPT WS-DATA-CORRENTE-R FROM DATE YYYYMMDD.                        
034600     MOVE WS-STOCK-LENGTH       TO RC-STOCK-LENGTH.                       
034700     MOVE WS-CUT-TOLERANCE-MM   TO RC-CUT-TOLERANCE-MM.                   
034800     MOVE WS-SPLICING-FLAG      TO RC-SPLICING-FLAG.                      
034900     MOVE WS-LAP-FACTOR         TO RC-LAP-FACTOR.                         
035000     MOVE WS-DATA-CORRENTE-R    TO RC-RUN-DATE.                           
035100     MOVE WS-CONT-ORIGINAL      TO RC-ORIGINAL-COUNT.                     
035200     MOVE WS-CONT-VALIDO        TO RC-VALID-COUNT.                        
035300     MOVE WS-CONT-REJEITADO     TO RC-REJECT-COUNT.                       
035400     MOVE ZERO                  TO RC-SPLICED-COUNT                       
035500                                    RC-ADDITIONAL-PIECES                  
035600                                    RC-FINAL-COUNT.                       
035700     OPEN OUTPUT RUNCTL.                                                  
035800     WRITE RUNCTL-RECORD.                                                 
035900     CLOSE RUNCTL.                                                        
036000 P800-FIM.                                                                
036100*-----------------------------------------------------------------        
036200 P900-FIM.                                                                
036300     CLOSE CUTLIST WORK1 INTRPT.                                          
036400     GOBACK.                                                              
036500 END PROGRAM RBCO0100.                                                    
