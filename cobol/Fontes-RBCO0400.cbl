000100******************************************************************        
000200* PROGRAM: RBCO0400                                                       
000300* PURPOSE: REPORT BUILDER. READS PROCSUM/CUTDETL/STOCKSUM/REMNANT         
000400*          AND PRINTS THE FOUR-SECTION RUN REPORT - PROCUREMENT           
000500*          SUMMARY, DIAMETER-GROUPED CUTTING PLAN, REMNANT                
000600*          SUMMARY AND GRAND METRICS. ACCUMULATES THE GRAND               
000700*          TOTALS ITSELF AS IT READS THE PROCSUM FILE.                    
000800******************************************************************        
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.      RBCO0400.                                               
001100 AUTHOR.          W J TURLEY.                                             
001200 INSTALLATION.    MERIDIAN STEEL SUPPLY CO - DATA PROCESSING.             
001300 DATE-WRITTEN.    22/05/1989.                                             
001400 DATE-COMPILED.                                                           
001500 SECURITY.        UNCLASSIFIED.                                           
001600*-----------------------------------------------------------------        
001700* CHANGE LOG                                                              
001800* ----------                                                              
001900* 22/05/1989  ARF  TKT-0031  Original write - purchase list report        
002000*                            with control break by purchase date.         
002100* 14/02/1991  ARF  TKT-0058  Page heading now shows the report run        
002200*                            date in place of the compile date.           
002300* 19/09/1996  DLH  TKT-0189  Price column widened to hold a four-         
002400*                            digit total without truncation.              
002500* 30/11/1998  RDP  TKT-0305  Y2K SWEEP - date work areas widened          
002600*                            to 9(08) CCYYMMDD.                           
002700* 12/06/2003  RDP  TKT-0388  Column spacing adjusted after the            
002800*                            line printer was replaced.                   
002900* 09/07/2024  WJT  TKT-1180  Repurposed as the cutting-stock              
003000*                            optimizer's report builder - the             
003100*                            purchase list is replaced by the             
003200*                            procurement summary, the diameter-           
003300*                            grouped cutting plan and the two             
003400*                            remnant sections.                            
003500* 26/07/2024  WJT  TKT-1180  Grand-total accumulation moved here          
003600*                            from RBCO0300 so the optimizer does          
003700*                            not have to carry running sums               
003800*                            across diameter groups in memory.            
003900* 08/08/2024  WJT  TKT-1194  Bar-mark fields (SD-/WS-CD-/WS-SD-/          
004000*                            WS-PLD-) widened from 20 to 26 to            
004100*                            match the widened CUTDETL copybook           
004200*                            - a long spliced mark's " (i/n)"             
004300*                            suffix was being cut off before it           
004400*                            reached the printed plan.                    
004500* 09/08/2024  WJT  TKT-1194  Dropped WS-SS-MIXED-FLAG/SSR-MIXED -         
004600*                            loaded off STOCKSUM into the stock-          
004700*                            bar table but never read again; the          
004800*                            "MIXED" shown on the procurement             
004900*                            table comes from PROCSUM's own               
005000*                            PS-MIXED-FLAG, a different field.            
005100*-----------------------------------------------------------------        
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM.                                                  
005600*-----------------------------------------------------------------        
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT RUNCTL    ASSIGN TO "RUNCTL"                                  
006000         ORGANIZATION   IS LINE SEQUENTIAL                                
006100         ACCESS         IS SEQUENTIAL                                     
006200         FILE STATUS    IS WS-FS-RUNCTL.                                  
006300*                                                                         
006400     SELECT PROCSUM   ASSIGN TO "PROCSUM"                                 
006500         ORGANIZATION   IS LINE SEQUENTIAL                                
006600         ACCESS         IS SEQUENTIAL                                     
006700         FILE STATUS    IS WS-FS-PROCSUM.                                 
006800*                                                                         
006900     SELECT CUTDETL   ASSIGN TO "CUTDETL"                                 
007000         ORGANIZATION   IS LINE SEQUENTIAL                                
007100         ACCESS         IS SEQUENTIAL                                     
007200         FILE STATUS    IS WS-FS-CUTDETL.                                 
007300*                                                                         
007400     SELECT STOCKSUM  ASSIGN TO "STOCKSUM"                                
007500         ORGANIZATION   IS LINE SEQUENTIAL                                
007600         ACCESS         IS SEQUENTIAL                                     
007700         FILE STATUS    IS WS-FS-STOCKSUM.                                
007800*                                                                         
007900     SELECT REMNANT   ASSIGN TO "REMNANT"                                 
008000         ORGANIZATION   IS LINE SEQUENTIAL                                
008100         ACCESS         IS SEQUENTIAL                                     
008200         FILE STATUS    IS WS-FS-REMNANT.                                 
008300*                                                                         
008400     SELECT CUTRPT    ASSIGN TO "CUTRPT"                                  
008500         ORGANIZATION   IS LINE SEQUENTIAL                                
008600         ACCESS         IS SEQUENTIAL                                     
008700         FILE STATUS    IS WS-FS-CUTRPT.                                  
008800*                                                                         
008900     SELECT SORT-REGISTRO ASSIGN TO "SORT-TMP"                            
009000         ORGANIZATION   IS LINE SEQUENTIAL                                
009100         ACCESS         IS SEQUENTIAL.                                    
009200*-----------------------------------------------------------------        
009300 DATA DIVISION.                                                           
009400 FILE SECTION.                                                            
009500*-----------------------------------------------------------------        
009600 FD  RUNCTL.                                                              
009700     COPY "Copybooks/RunCtl.cpy".                                         
009800*                                                                         
009900 FD  PROCSUM.                                                             
010000     COPY "Copybooks/ProcSum.cpy".                                        
010100*                                                                         
010200 FD  CUTDETL.                                                             
010300     COPY "Copybooks/CutDetl.cpy".                                        
010400*                                                                         
010500 FD  STOCKSUM.                                                            
010600     COPY "Copybooks/StockSum.cpy".                                       
010700*                                                                         
010800 FD  REMNANT.                                                             
010900     COPY "Copybooks/Remnant.cpy".                                        
011000*                                                                         
011100 FD  CUTRPT.                                                              
011200 01  REG-REPORT                 PIC X(132).                               
011300*                                                                         
011400 SD  SORT-REGISTRO.                                                       
011500 01  REGISTRO-SORT.                                                       
011600     05  SD-DIAMETRO             PIC 9(03).                               
011700     05  SD-STOCK-ID              PIC 9(05).                              
011800     05  SD-BAR-MARK             PIC X(26).                               
011900     05  SD-CUT-LENGTH           PIC 9(03)V9(03).                         
012000     05  SD-START-POS            PIC 9(03)V9(03).                         
012100     05  SD-END-POS              PIC 9(03)V9(03).                         
012200*-----------------------------------------------------------------        
012300 WORKING-STORAGE SECTION.                                                 
012400*-----------------------------------------------------------------        
012500 01  WS-REG-RUNCTL.                                                       
012600     05  WS-STOCK-LENGTH         PIC 9(02)V9(03).                         
012700     05  WS-CUT-TOLERANCE-MM     PIC 9(02).                               
012800     05  WS-SPLICING-FLAG        PIC X(01).                               
012900         88  WS-SPLICING-ON          VALUE "Y".                           
013000     05  WS-LAP-FACTOR           PIC 9(02).                               
013100     05  WS-RUN-DATE             PIC 9(08).                               
013200     05  WS-ORIGINAL-COUNT       PIC 9(06).                               
013300     05  WS-VALID-COUNT          PIC 9(06).                               
013400     05  WS-REJECT-COUNT         PIC 9(06).                               
013500     05  WS-SPLICED-COUNT        PIC 9(06).                               
013600     05  WS-ADDITIONAL-PIECES    PIC 9(06).                               
013700     05  WS-FINAL-COUNT          PIC 9(06).                               
013800*                                                                         
013900 01  WS-REG-RUNCTL-X REDEFINES WS-REG-RUNCTL.                             
014000     05  WS-STOCK-LENGTH-X       PIC X(05).                               
014100     05  FILLER                  PIC X(49).                               
014200*         Guard against a blank or corrupt RUNCTL record before           
014300*         the header/parameter lines are built from it below.             
014400*                                                                         
014500 01  WS-REG-PROCSUM.                                                      
014600     05  WS-PS-DIAMETER          PIC 9(03).                               
014700     05  WS-PS-MIXED-FLAG        PIC X(01).                               
014800         88  WS-PS-MIXED             VALUE "Y".                           
014900     05  WS-PS-STOCK-QTY         PIC 9(05).                               
015000     05  WS-PS-TOTAL-LENGTH      PIC 9(06)V9(03).                         
015100     05  WS-PS-WASTE             PIC 9(06)V9(03).                         
015200     05  WS-PS-WASTE-PCT         PIC 9(03)V9(02).                         
015300     05  WS-PS-TOTAL-WEIGHT      PIC 9(06)V9(03).                         
015400*                                                                         
015500 01  WS-ITEM-PROCSUM-X REDEFINES WS-REG-PROCSUM PIC X(41).                
015600*         Catches a stray blank line written to PROCSUM.                  
015700*                                                                         
015800 01  WS-REG-STOCKSUM.                                                     
015900     05  WS-SS-STOCK-ID          PIC 9(05).                               
016000     05  WS-SS-DIAMETER          PIC 9(03).                               
016100     05  WS-SS-STOCK-LENGTH      PIC 9(03)V9(03).                         
016200     05  WS-SS-REMAINING         PIC 9(03)V9(03).                         
016300     05  WS-SS-UTILIZATION       PIC 9(03)V9(02).                         
016400*                                                                         
016500 01  WS-TAB-STOCKSUM.                                                     
016600     05  WS-SSR-ENTRADA OCCURS 10000 TIMES                                
016700                         INDEXED BY WS-IX-SSR.                            
016800         10  SSR-DIAMETRO         PIC 9(03).                              
016900         10  SSR-STOCK-ID         PIC 9(05).                              
017000         10  SSR-STOCK-LENGTH     PIC 9(03)V9(03).                        
017100         10  SSR-REMAINING        PIC 9(03)V9(03).                        
017200         10  SSR-UTILIZACAO       PIC 9(03)V9(02).                        
017300 77  WS-QTD-SSR                 PIC 9(05) COMP.                           
017400*                                                                         
017500 01  WS-REG-CUTDETL.                                                      
017600     05  WS-CD-STOCK-ID          PIC 9(05).                               
017700     05  WS-CD-DIAMETER          PIC 9(03).                               
017800     05  WS-CD-BAR-MARK          PIC X(26).                               
017900     05  WS-CD-CUT-LENGTH        PIC 9(03)V9(03).                         
018000     05  WS-CD-START-POS         PIC 9(03)V9(03).                         
018100     05  WS-CD-END-POS           PIC 9(03)V9(03).                         
018200*                                                                         
018300 01  WS-REG-REMNANT.                                                      
018400     05  WS-RN-STOCK-ID          PIC 9(05).                               
018500     05  WS-RN-DIAMETER          PIC 9(03).                               
018600     05  WS-RN-LENGTH            PIC 9(03)V9(03).                         
018700     05  WS-RN-WEIGHT            PIC 9(04)V9(03).                         
018800     05  WS-RN-CLASS             PIC X(01).                               
018900         88  WS-RN-REUSAVEL           VALUE "R".                          
019000         88  WS-RN-REFUGO             VALUE "S".                          
019100*                                                                         
019200 01  WS-ITEM-REMNANT-X REDEFINES WS-REG-REMNANT PIC X(22).                
019300*         Catches a stray blank line written to REMNANT.                  
019400*                                                                         
019500 01  WS-REG-SORT.                                                         
019600     05  WS-SD-DIAMETRO           PIC 9(03).                              
019700     05  WS-SD-STOCK-ID           PIC 9(05).                              
019800     05  WS-SD-BAR-MARK          PIC X(26).                               
019900     05  WS-SD-CUT-LENGTH        PIC 9(03)V9(03).                         
020000     05  WS-SD-START-POS         PIC 9(03)V9(03).                         
020100     05  WS-SD-END-POS           PIC 9(03)V9(03).                         
020200*-----------------------------------------------------------------        
020300 77  WS-FS-RUNCTL                PIC X(02).                               
020400     88  WS-FS-RUNCTL-OK             VALUE "00".                          
020500 77  WS-FS-PROCSUM                PIC X(02).                              
020600     88  WS-FS-PROCSUM-OK            VALUE "00".                          
020700 77  WS-FS-CUTDETL                PIC X(02).                              
020800     88  WS-FS-CUTDETL-OK            VALUE "00".                          
020900 77  WS-FS-STOCKSUM                PIC X(02).                             
021000     88  WS-FS-STOCKSUM-OK           VALUE "00".                          
021100 77  WS-FS-REMNANT                PIC X(02).                              
021200     88  WS-FS-REMNANT-OK            VALUE "00".                          
021300 77  WS-FS-CUTRPT                PIC X(02).                               
021400     88  WS-FS-CUTRPT-OK             VALUE "00".                          
021500*                                                                         
021600 77  WS-FIM-PROCSUM              PIC X(01).                               
021700     88  FLAG-EOF-PROCSUM            VALUE "S".                           
021800 77  WS-FIM-CUTDETL              PIC X(01).                               
021900     88  FLAG-EOF-CUTDETL            VALUE "S".                           
022000 77  WS-FIM-STOCKSUM              PIC X(01).                              
022100     88  FLAG-EOF-STOCKSUM           VALUE "S".                           
022200 77  WS-FIM-SORT                  PIC X(01).                              
022300     88  FLAG-EOF-SORT                VALUE "S".                          
022400 77  WS-FIM-REMNANT                PIC X(01).                             
022500     88  FLAG-EOF-REMNANT             VALUE "S".                          
022600*                                                                         
022700 77  WS-ACHOU-BARRA               PIC X(01).                              
022800     88  WS-ACHOU-BARRA-SIM           VALUE "S".                          
022900     88  WS-ACHOU-BARRA-NAO           VALUE "N".                          
023000*-----------------------------------------------------------------        
023100* GRAND-TOTAL ACCUMULATORS - BUILT WHILE THE PROCUREMENT SUMMARY          
023200* IS PRINTED, PRINTED LATER IN THE GRAND METRICS BLOCK.                   
023300*-----------------------------------------------------------------        
023400 01  WS-GRAN-BARRAS              PIC 9(06) COMP.                          
023500 01  WS-GRAN-COMPRIMENTO         PIC 9(07)V9(03).                         
023600 01  WS-GRAN-SOBRA                PIC 9(07)V9(03).                        
023700 01  WS-GRAN-PESO                 PIC 9(07)V9(03).                        
023800 01  WS-GRAN-PCT                  PIC 9(03)V9(02).                        
023900*                                                                         
024000 77  WS-DIAM-ANT                  PIC 9(03).                              
024100 77  WS-STOCK-ANT                 PIC 9(05).                              
024200*                                                                         
024300 01  WS-RN-QTDE-SEC                PIC 9(05) COMP.                        
024400 01  WS-RN-COMPR-SEC                PIC 9(06)V9(03).                      
024500 01  WS-RN-PESO-SEC                 PIC 9(06)V9(03).                      
024600*-----------------------------------------------------------------        
024700* EDITED WORK FIELDS USED TO BUILD REPORT-LINE TEXT.                      
024800*-----------------------------------------------------------------        
024900 01  WS-ED-STOCK                  PIC Z(4)9.                              
025000 01  WS-ED-DIAM                   PIC Z(2)9.                              
025100 01  WS-ED-QTDE                   PIC Z(4)9.                              
025200 01  WS-ED-COMPR                  PIC Z(2)9.99.                           
025300 01  WS-ED-TOTLEN                  PIC Z(6)9.99.                          
025400 01  WS-ED-SOBRA                   PIC Z(5)9.99.                          
025500 01  WS-ED-UTIL                    PIC Z(2)9.9.                           
025600 01  WS-ED-PESO                    PIC Z(6)9.99.                          
025700 01  WS-ED-PCT                     PIC Z(2)9.9.                           
025800 01  WS-ED-POS-INI                 PIC Z(2)9.99.                          
025900 01  WS-ED-POS-FIM                 PIC Z(2)9.99.                          
026000*                                                                         
026100 01  WS-DATA-CORRENTE.                                                    
026200     05  WS-AAAA-CORRENTE          PIC 9(04).                             
026300     05  WS-MM-CORRENTE            PIC 9(02).                             
026400     05  WS-DD-CORRENTE            PIC 9(02).                             
026500*                                                                         
026600 01  WS-EDITA-DATA.                                                       
026700     05  WS-EDITA-AAAA             PIC 9(04).                             
026800     05  WS-EDITA-MM               PIC 9(02).                             
026900     05  WS-EDITA-DD               PIC 9(02).                             
027000*-----------------------------------------------------------------        
027100* PRINT-LINE LAYOUTS - ONE 03-GROUP PER DISTINCT REPORT LINE,             
027200* EACH 132 COLUMNS WIDE.                                                  
027300*-----------------------------------------------------------------        
027400 01  WS-RELATORIO.                                                        
027500     03  WS-LINHA-BORDA.                                                  
027600         05  FILLER               PIC X(132) VALUE ALL "=".               
027700     03  WS-LINHA-BRANCA.                                                 
027800         05  FILLER               PIC X(132) VALUE SPACES.                
027900*                                                                         
028000     03  WS-CAB-2.                                                        
028100         05  WS-CAB-TITULO        PIC X(50) VALUE                         
028200             "RBCO0400 - REBAR CUTTING-STOCK OPTIMIZATION".               
028300         05  FILLER               PIC X(60) VALUE SPACES.                 
028400         05  FILLER               PIC X(09) VALUE "EMISSAO: ".            
028500         05  WS-CAB-DATA          PIC X(10) VALUE SPACES.                 
028600         05  FILLER               PIC X(03) VALUE SPACES.                 
028700*                                                                         
028800     03  WS-CAB-4.                                                        
028900         05  FILLER               PIC X(10) VALUE "PROJECT: ".            
029000         05  WS-CAB-PROJETO       PIC X(40) VALUE SPACES.                 
029100         05  FILLER               PIC X(15) VALUE "RUN DATE: ".           
029200         05  WS-CAB-RUNDATE       PIC X(10) VALUE SPACES.                 
029300         05  FILLER               PIC X(57) VALUE SPACES.                 
029400*                                                                         
029500     03  WS-CAB-5.                                                        
029600         05  FILLER               PIC X(16)                               
029700             VALUE "STOCK LENGTH: ".                                      
029800         05  WS-CAB-COMPR         PIC ZZ9.99.                             
029900         05  FILLER               PIC X(03) VALUE " M ".                  
030000         05  FILLER               PIC X(04) VALUE SPACES.                 
030100         05  FILLER               PIC X(12) VALUE "TOLERANCE: ".          
030200         05  WS-CAB-TOL           PIC ZZ9.                                
030300         05  FILLER               PIC X(04) VALUE " MM ".                 
030400         05  FILLER               PIC X(04) VALUE SPACES.                 
030500         05  WS-CAB-SPLICE        PIC X(40) VALUE SPACES.                 
030600         05  FILLER               PIC X(40) VALUE SPACES.                 
030700*                                                                         
030800     03  WS-PS-CAB-1.                                                     
030900         05  FILLER               PIC X(01) VALUE SPACES.                 
031000         05  FILLER               PIC X(20) VALUE                         
031100                                       "PROCUREMENT SUMMARY".             
031200         05  FILLER               PIC X(111) VALUE SPACES.                
031300*                                                                         
031400     03  WS-PS-CAB-2.                                                     
031500         05  FILLER               PIC X(01) VALUE SPACES.                 
031600         05  FILLER               PIC X(12) VALUE "DIAMETER".             
031700         05  FILLER               PIC X(14) VALUE "STOCK LENGTH".         
031800         05  FILLER               PIC X(10) VALUE "QUANTITY".             
031900         05  FILLER               PIC X(14) VALUE "TOTAL LENGTH".         
032000         05  FILLER               PIC X(12) VALUE "WASTE".                
032100         05  FILLER               PIC X(10) VALUE "WASTE %".              
032200         05  FILLER               PIC X(12) VALUE "WEIGHT".               
032300         05  FILLER               PIC X(47) VALUE SPACES.                 
032400*                                                                         
032500     03  WS-PS-DET.                                                       
032600         05  FILLER               PIC X(01) VALUE SPACES.                 
032700         05  WS-PSD-DIAM          PIC X(12) VALUE SPACES.                 
032800         05  WS-PSD-COMPR         PIC X(14) VALUE SPACES.                 
032900         05  WS-PSD-QTDE          PIC Z(5)9.                              
033000         05  FILLER               PIC X(04) VALUE SPACES.                 
033100         05  WS-PSD-TOTLEN        PIC Z(6)9.99.                           
033200         05  FILLER               PIC X(04) VALUE SPACES.                 
033300         05  WS-PSD-WASTE         PIC Z(5)9.99.                           
033400         05  FILLER               PIC X(03) VALUE SPACES.                 
033500         05  WS-PSD-PCT           PIC ZZ9.9.                              
033600         05  FILLER               PIC X(01) VALUE "%".                    
033700         05  FILLER               PIC X(04) VALUE SPACES.                 
033800         05  WS-PSD-PESO          PIC Z(6)9.99.                           
033900         05  FILLER               PIC X(02) VALUE SPACES.                 
034000         05  FILLER               PIC X(47) VALUE SPACES.                 
034100*                                                                         
034200     03  WS-PS-TOT.                                                       
034300         05  FILLER               PIC X(01) VALUE SPACES.                 
034400         05  FILLER               PIC X(12) VALUE "TOTAL".                
034500         05  FILLER               PIC X(14) VALUE SPACES.                 
034600         05  WS-TOT-QTDE          PIC Z(5)9.                              
034700         05  FILLER               PIC X(04) VALUE SPACES.                 
034800         05  WS-TOT-TOTLEN        PIC Z(6)9.99.                           
034900         05  FILLER               PIC X(04) VALUE SPACES.                 
035000         05  WS-TOT-WASTE         PIC Z(5)9.99.                           
035100         05  FILLER               PIC X(03) VALUE SPACES.                 
035200         05  FILLER               PIC X(10) VALUE SPACES.                 
035300         05  WS-TOT-PESO          PIC Z(6)9.99.                           
035400         05  FILLER               PIC X(02) VALUE SPACES.                 
035500         05  FILLER               PIC X(47) VALUE SPACES.                 
035600*                                                                         
035700     03  WS-PL-TITULO.                                                    
035800         05  FILLER               PIC X(01) VALUE SPACES.                 
035900         05  FILLER               PIC X(22) VALUE                         
036000                                       "DETAILED CUTTING PLAN".           
036100         05  FILLER               PIC X(109) VALUE SPACES.                
036200*                                                                         
036300     03  WS-PL-CAB.                                                       
036400         05  FILLER               PIC X(01) VALUE SPACES.                 
036500         05  FILLER               PIC X(10) VALUE "DIAMETER ".            
036600         05  WS-PLH-DIAM          PIC X(10) VALUE SPACES.                 
036700         05  FILLER               PIC X(111) VALUE SPACES.                
036800*                                                                         
036900     03  WS-PL-CAB-COL.                                                   
037000         05  FILLER               PIC X(01) VALUE SPACES.                 
037100         05  FILLER               PIC X(10) VALUE "STOCK #".              
037200         05  FILLER               PIC X(26) VALUE "BAR MARK".             
037300         05  FILLER               PIC X(10) VALUE "LENGTH".               
037400         05  FILLER               PIC X(20) VALUE "POSITION".             
037500         05  FILLER               PIC X(10) VALUE "WASTE".                
037600         05  FILLER               PIC X(10) VALUE "UTIL %".               
037700         05  FILLER               PIC X(45) VALUE SPACES.                 
037800*                                                                         
037900     03  WS-PL-DET.                                                       
038000         05  FILLER               PIC X(01) VALUE SPACES.                 
038100         05  WS-PLD-STOCK         PIC X(10) VALUE SPACES.                 
038200         05  WS-PLD-MARCA         PIC X(26) VALUE SPACES.                 
038300         05  WS-PLD-COMPR         PIC X(10) VALUE SPACES.                 
038400         05  WS-PLD-POSICAO       PIC X(20) VALUE SPACES.                 
038500         05  WS-PLD-SOBRA         PIC X(10) VALUE SPACES.                 
038600         05  WS-PLD-UTIL          PIC X(10) VALUE SPACES.                 
038700         05  FILLER               PIC X(45) VALUE SPACES.                 
038800*                                                                         
038900     03  WS-RN-SECTITLE.                                                  
039000         05  FILLER               PIC X(01) VALUE SPACES.                 
039100         05  WS-RN-TITULO         PIC X(40) VALUE SPACES.                 
039200         05  FILLER               PIC X(91) VALUE SPACES.                 
039300*                                                                         
039400     03  WS-RN-CAB-COL.                                                   
039500         05  FILLER               PIC X(01) VALUE SPACES.                 
039600         05  FILLER               PIC X(10) VALUE "STOCK #".              
039700         05  FILLER               PIC X(12) VALUE "DIAMETER".             
039800         05  FILLER               PIC X(12) VALUE "LENGTH".               
039900         05  FILLER               PIC X(12) VALUE "WEIGHT".               
040000         05  FILLER               PIC X(85) VALUE SPACES.                 
040100*                                                                         
040200     03  WS-RN-DET.                                                       
040300         05  FILLER               PIC X(01) VALUE SPACES.                 
040400         05  WS-RND-STOCK         PIC X(10) VALUE SPACES.                 
040500         05  WS-RND-DIAM          PIC X(12) VALUE SPACES.                 
040600         05  WS-RND-COMPR         PIC X(12) VALUE SPACES.                 
040700         05  WS-RND-PESO          PIC X(12) VALUE SPACES.                 
040800         05  FILLER               PIC X(85) VALUE SPACES.                 
040900*                                                                         
041000     03  WS-RN-SUBTOTAL.                                                  
041100         05  FILLER               PIC X(01) VALUE SPACES.                 
041200         05  FILLER               PIC X(07) VALUE "TOTAL: ".              
041300         05  WS-RNT-QTDE          PIC Z(4)9.                              
041400         05  FILLER               PIC X(09) VALUE " PIECES |".            
041500         05  WS-RNT-COMPR         PIC Z(4)9.99.                           
041600         05  FILLER               PIC X(04) VALUE " M |".                 
041700         05  WS-RNT-PESO          PIC Z(4)9.99.                           
041800         05  FILLER               PIC X(04) VALUE " KG".                  
041900         05  FILLER               PIC X(87) VALUE SPACES.                 
042000*                                                                         
042100     03  WS-RN-VAZIO.                                                     
042200         05  FILLER               PIC X(01) VALUE SPACES.                 
042300         05  WS-RN-VAZIO-TXT      PIC X(40) VALUE SPACES.                 
042400         05  FILLER               PIC X(91) VALUE SPACES.                 
042500*                                                                         
042600     03  WS-GM-CAB.                                                       
042700         05  FILLER               PIC X(01) VALUE SPACES.                 
042800         05  FILLER               PIC X(20) VALUE "GRAND METRICS".        
042900         05  FILLER               PIC X(111) VALUE SPACES.                
043000*                                                                         
043100     03  WS-GM-LINE1.                                                     
043200         05  FILLER               PIC X(01) VALUE SPACES.                 
043300         05  FILLER               PIC X(18) VALUE "TOTAL BARS: ".         
043400         05  WS-GM-BARRAS         PIC Z(5)9.                              
043500         05  FILLER               PIC X(10) VALUE SPACES.                 
043600         05  FILLER               PIC X(18)                               
043700             VALUE "TOTAL WASTE (M): ".                                   
043800         05  WS-GM-SOBRA          PIC Z(5)9.99.                           
043900         05  FILLER               PIC X(70) VALUE SPACES.                 
044000*                                                                         
044100     03  WS-GM-LINE2.                                                     
044200         05  FILLER               PIC X(01) VALUE SPACES.                 
044300         05  FILLER               PIC X(22) VALUE                         
044400                                       "AVERAGE WASTE %: ".               
044500         05  WS-GM-PCT            PIC ZZ9.9.                              
044600         05  FILLER               PIC X(01) VALUE "%".                    
044700         05  FILLER               PIC X(10) VALUE SPACES.                 
044800         05  FILLER               PIC X(20) VALUE                         
044900                                       "TOTAL WEIGHT (KG): ".             
045000         05  WS-GM-PESO           PIC Z(6)9.99.                           
045100         05  FILLER               PIC X(63) VALUE SPACES.                 
045200*-----------------------------------------------------------------        
045300 LINKAGE SECTION.                                                         
045400*-----------------------------------------------------------------        
045500 01  LK-COM-AREA.                                                         
045600     05  LK-MENSAGEM             PIC X(20).                               
045700     05  LK-RETCODE              PIC 9(02).                               
045800*-----------------------------------------------------------------        
045900 PROCEDURE DIVISION USING LK-COM-AREA.                                    
046000*-----------------------------------------------------------------        
046100 MAIN-PROCEDURE.                                                          
046200     PERFORM P100-INICIALIZA THRU P100-FIM.                               
046300     PERFORM P200-CABECALHO THRU P200-FIM.                                
046400     PERFORM P300-SUMARIO-COMPRA THRU P300-FIM.                           
046500     PERFORM P400-PLANO-CORTE THRU P400-FIM.                              
046600     PERFORM P500-SOBRAS THRU P500-FIM.                                   
046700     PERFORM P600-METRICAS-GERAIS THRU P600-FIM.                          
046800     PERFORM P900-FIM.                                                    
046900*-----------------------------------------------------------------        
047000 P100-INICIALIZA.                                                         
047100     MOVE ZERO TO LK-RETCODE.                                             
047200     MOVE SPACES TO LK-MENSAGEM.                                          
047300     MOVE ZERO TO WS-QTD-SSR.                                             
047400     MOVE ZERO TO WS-GRAN-BARRAS WS-GRAN-COMPRIMENTO                      
047500                  WS-GRAN-SOBRA WS-GRAN-PESO.                             
047600*                                                                         
047700     OPEN INPUT RUNCTL.                                                   
047800     IF NOT WS-FS-RUNCTL-OK                                               
047900         MOVE "RUNCTL FILE MISSING" TO LK-MENSAGEM                        
048000         MOVE 9 TO LK-RETCODE                                             
048100         PERFORM P900-FIM                                                 
048200     END-IF.                                                              
048300     READ RUNCTL INTO WS-REG-RUNCTL.                                      
048400     CLOSE RUNCTL.                                                        
048500     IF WS-STOCK-LENGTH-X EQUAL SPACES                                    
048600         MOVE "RUNCTL RECORD IS BLANK" TO LK-MENSAGEM                     
048700         MOVE 9 TO LK-RETCODE                                             
048800         PERFORM P900-FIM                                                 
048900     END-IF.                                                              
049000*                                                                         
049100     OPEN INPUT STOCKSUM.                                                 
049200     IF NOT WS-FS-STOCKSUM-OK                                             
049300         MOVE "STOCKSUM FILE MISSING" TO LK-MENSAGEM                      
049400         MOVE 9 TO LK-RETCODE                                             
049500         PERFORM P900-FIM                                                 
049600     END-IF.                                                              
049700     MOVE "N" TO WS-FIM-STOCKSUM.                                         
049800     PERFORM P110-CARREGA-STOCKSUM THRU P110-FIM                          
049900             UNTIL FLAG-EOF-STOCKSUM.                                     
050000     CLOSE STOCKSUM.                                                      
050100*                                                                         
050200     OPEN INPUT PROCSUM.                                                  
050300     IF NOT WS-FS-PROCSUM-OK                                              
050400         MOVE "PROCSUM FILE MISSING" TO LK-MENSAGEM                       
050500         MOVE 9 TO LK-RETCODE                                             
050600         PERFORM P900-FIM                                                 
050700     END-IF.                                                              
050800*                                                                         
050900     OPEN INPUT CUTDETL.                                                  
051000     IF NOT WS-FS-CUTDETL-OK                                              
051100         MOVE "CUTDETL FILE MISSING" TO LK-MENSAGEM                       
051200         MOVE 9 TO LK-RETCODE                                             
051300         PERFORM P900-FIM                                                 
051400     END-IF.                                                              
051500*                                                                         
051600     OPEN OUTPUT CUTRPT.                                                  
051700*                                                                         
051800     MOVE "MERIDIAN STEEL SUPPLY CO - REBAR YARD"                         
051900         TO WS-CAB-PROJETO.                                               
052000     PERFORM P105-DATA-SISTEMA THRU P105-FIM.                             
052100 P100-FIM.                                                                
052200*-----------------------------------------------------------------        
052300 P105-DATA-SISTEMA.                                                       
052400     ACCEPT WS-DATA-CORRENTE FROM DATE YYYYMMDD.                          
052500     STRING WS-DD-CORRENTE "/" WS-MM-CORRENTE "/" WS-AAAA-CORRENTE        
052600         INTO WS-CAB-DATA.                                                
052700 P105-FIM.                                                                
052800*-----------------------------------------------------------------        
052900 P110-CARREGA-STOCKSUM.                                                   
053000     READ STOCKSUM INTO WS-REG-STOCKSUM                                   
053100         AT END                                                           
053200             SET FLAG-EOF-STOCKSUM TO TRUE                                
053300         NOT AT END                                                       
053400             PERFORM P115-ARMAZENA-BARRA THRU P115-FIM                    
053500     END-READ.                                                            
053600 P110-FIM.                                                                
053700*-----------------------------------------------------------------        
053800 P115-ARMAZENA-BARRA.                                                     
053900     ADD 1 TO WS-QTD-SSR.                                                 
054000     IF WS-QTD-SSR GREATER 10000                                          
054100         DISPLAY                                                          
054200         "*** STOCK-BAR TABLE LIMIT EXCEEDED - RUN ABENDED ***"           
054300         MOVE "STOCKSUM TABLE OVERFLOW" TO LK-MENSAGEM                    
054400         MOVE 9 TO LK-RETCODE                                             
054500         PERFORM P900-FIM                                                 
054600     END-IF.                                                              
054700     SET WS-IX-SSR TO WS-QTD-SSR.                                         
054800     MOVE WS-SS-DIAMETER      TO SSR-DIAMETRO(WS-IX-SSR).                 
054900     MOVE WS-SS-STOCK-ID      TO SSR-STOCK-ID(WS-IX-SSR).                 
055000     MOVE WS-SS-STOCK-LENGTH  TO SSR-STOCK-LENGTH(WS-IX-SSR).             
055100     MOVE WS-SS-REMAINING     TO SSR-REMAINING(WS-IX-SSR).                
055200     MOVE WS-SS-UTILIZATION   TO SSR-UTILIZACAO(WS-IX-SSR).               
055300 P115-FIM.                                                                
055400*-----------------------------------------------------------------        
055500 P200-CABECALHO.                                                          
055600     WRITE REG-REPORT FROM WS-LINHA-BORDA.                                
055700     WRITE REG-REPORT FROM WS-CAB-2.                                      
055800     WRITE REG-REPORT FROM WS-LINHA-BORDA.                                
055900*                                                                         
056000     MOVE WS-RUN-DATE TO WS-EDITA-DATA.                                   
056100     STRING WS-EDITA-DD "/" WS-EDITA-MM "/" WS-EDITA-AAAA                 
056200         INTO WS-CAB-RUNDATE.                                             
056300     WRITE REG-REPORT FROM WS-CAB-4.                                      
056400*                                                                         
056500     MOVE WS-STOCK-LENGTH TO WS-CAB-COMPR.                                
056600     MOVE WS-CUT-TOLERANCE-MM TO WS-CAB-TOL.                              
056700     IF WS-SPLICING-ON                                                    
056800         STRING "ENABLED (LAP: " WS-LAP-FACTOR " X DIAMETER)"             
056900             INTO WS-CAB-SPLICE                                           
057000     ELSE                                                                 
057100         MOVE "DISABLED" TO WS-CAB-SPLICE                                 
057200     END-IF.                                                              
057300     WRITE REG-REPORT FROM WS-CAB-5.                                      
057400     WRITE REG-REPORT FROM WS-LINHA-BRANCA.                               
057500 P200-FIM.                                                                
057600*-----------------------------------------------------------------        
057700 P300-SUMARIO-COMPRA.                                                     
057800     WRITE REG-REPORT FROM WS-PS-CAB-1.                                   
057900     WRITE REG-REPORT FROM WS-PS-CAB-2.                                   
058000     MOVE "N" TO WS-FIM-PROCSUM.                                          
058100     PERFORM P310-LE-PROCSUM THRU P310-FIM                                
058200             UNTIL FLAG-EOF-PROCSUM.                                      
058300     CLOSE PROCSUM.                                                       
058400*                                                                         
058500     MOVE WS-GRAN-BARRAS  TO WS-TOT-QTDE.                                 
058600     MOVE WS-GRAN-COMPRIMENTO TO WS-TOT-TOTLEN.                           
058700     MOVE WS-GRAN-SOBRA   TO WS-TOT-WASTE.                                
058800     MOVE WS-GRAN-PESO    TO WS-TOT-PESO.                                 
058900     WRITE REG-REPORT FROM WS-PS-TOT.                                     
059000     WRITE REG-REPORT FROM WS-LINHA-BRANCA.                               
059100 P300-FIM.                                                                
059200*-----------------------------------------------------------------        
059300 P310-LE-PROCSUM.                                                         
059400     READ PROCSUM INTO WS-REG-PROCSUM                                     
059500         AT END                                                           
059600             SET FLAG-EOF-PROCSUM TO TRUE                                 
059700         NOT AT END                                                       
059800             IF WS-ITEM-PROCSUM-X NOT EQUAL SPACES                        
059900                 PERFORM P320-IMPRIME-PROCSUM THRU P320-FIM               
060000             END-IF                                                       
060100     END-READ.                                                            
060200 P310-FIM.                                                                
060300*-----------------------------------------------------------------        
060400 P320-IMPRIME-PROCSUM.                                                    
060500     MOVE WS-PS-DIAMETER TO WS-ED-DIAM.                                   
060600     STRING "DB" WS-ED-DIAM INTO WS-PSD-DIAM.                             
060700     IF WS-PS-MIXED                                                       
060800         MOVE "MIXED" TO WS-PSD-COMPR                                     
060900     ELSE                                                                 
061000         MOVE WS-STOCK-LENGTH TO WS-ED-COMPR                              
061100         STRING WS-ED-COMPR " M" INTO WS-PSD-COMPR                        
061200     END-IF.                                                              
061300*                                                                         
061400     MOVE WS-PS-STOCK-QTY TO WS-PSD-QTDE.                                 
061500     MOVE WS-PS-TOTAL-LENGTH TO WS-PSD-TOTLEN.                            
061600     MOVE WS-PS-WASTE TO WS-PSD-WASTE.                                    
061700     MOVE WS-PS-WASTE-PCT TO WS-PSD-PCT.                                  
061800     MOVE WS-PS-TOTAL-WEIGHT TO WS-PSD-PESO.                              
061900     WRITE REG-REPORT FROM WS-PS-DET.                                     
062000*                                                                         
062100     ADD WS-PS-STOCK-QTY TO WS-GRAN-BARRAS.                               
062200     ADD WS-PS-TOTAL-LENGTH TO WS-GRAN-COMPRIMENTO.                       
062300     ADD WS-PS-WASTE TO WS-GRAN-SOBRA.                                    
062400     ADD WS-PS-TOTAL-WEIGHT TO WS-GRAN-PESO.                              
062500 P320-FIM.                                                                
062600*-----------------------------------------------------------------        
062700* 09/07/2024  WJT  TKT-1180  CUTDETL is re-sorted by diameter,            
062800*                            then stock-id, then start position so        
062900*                            the printed plan groups every cut of         
063000*                            the same bar together even though the        
063100*                            packer wrote them in placement order.        
063200*-----------------------------------------------------------------        
063300 P400-PLANO-CORTE.                                                        
063400     WRITE REG-REPORT FROM WS-PL-TITULO.                                  
063500     SORT SORT-REGISTRO                                                   
063600             ON ASCENDING KEY SD-DIAMETRO                                 
063700             ON ASCENDING KEY SD-STOCK-ID                                 
063800             ON ASCENDING KEY SD-START-POS                                
063900         INPUT  PROCEDURE IS P410-LE-DETALHE THRU P410-FIM                
064000         OUTPUT PROCEDURE IS P420-IMPRIME-DETALHE THRU P420-FIM.          
064100     WRITE REG-REPORT FROM WS-LINHA-BRANCA.                               
064200 P400-FIM.                                                                
064300*-----------------------------------------------------------------        
064400 P410-LE-DETALHE.                                                         
064500     MOVE "N" TO WS-FIM-CUTDETL.                                          
064600     PERFORM P411-LE-UM-DETALHE THRU P411-FIM                             
064700             UNTIL FLAG-EOF-CUTDETL.                                      
064800     CLOSE CUTDETL.                                                       
064900 P410-FIM.                                                                
065000*-----------------------------------------------------------------        
065100 P411-LE-UM-DETALHE.                                                      
065200     READ CUTDETL INTO WS-REG-CUTDETL                                     
065300         AT END                                                           
065400             SET FLAG-EOF-CUTDETL TO TRUE                                 
065500         NOT AT END                                                       
065600             PERFORM P415-GRAVA-SORT THRU P415-FIM                        
065700     END-READ.                                                            
065800 P411-FIM.                                                                
065900*-----------------------------------------------------------------        
066000 P415-GRAVA-SORT.                                                         
066100     MOVE WS-CD-DIAMETER    TO SD-DIAMETRO.                               
066200     MOVE WS-CD-STOCK-ID    TO SD-STOCK-ID.                               
066300     MOVE WS-CD-BAR-MARK    TO SD-BAR-MARK.                               
066400     MOVE WS-CD-CUT-LENGTH  TO SD-CUT-LENGTH.                             
066500     MOVE WS-CD-START-POS   TO SD-START-POS.                              
066600     MOVE WS-CD-END-POS     TO SD-END-POS.                                
066700     RELEASE REGISTRO-SORT.                                               
066800 P415-FIM.                                                                
066900*-----------------------------------------------------------------        
067000 P420-IMPRIME-DETALHE.                                                    
067100     MOVE ZERO TO WS-DIAM-ANT WS-STOCK-ANT.                               
067200     MOVE "N" TO WS-FIM-SORT.                                             
067300     PERFORM P421-LE-UM-SORT THRU P421-FIM                                
067400             UNTIL FLAG-EOF-SORT.                                         
067500 P420-FIM.                                                                
067600*-----------------------------------------------------------------        
067700 P421-LE-UM-SORT.                                                         
067800     RETURN SORT-REGISTRO INTO WS-REG-SORT                                
067900         AT END                                                           
068000             SET FLAG-EOF-SORT TO TRUE                                    
068100         NOT AT END                                                       
068200             PERFORM P430-GERA-LINHA-DETALHE THRU P430-FIM                
068300     END-RETURN.                                                          
068400 P421-FIM.                                                                
068500*-----------------------------------------------------------------        
068600 P430-GERA-LINHA-DETALHE.                                                 
068700     IF WS-SD-DIAMETRO NOT EQUAL WS-DIAM-ANT                              
068800         MOVE WS-SD-DIAMETRO TO WS-ED-DIAM                                
068900         STRING "DB" WS-ED-DIAM " MM" INTO WS-PLH-DIAM                    
069000         WRITE REG-REPORT FROM WS-PL-CAB                                  
069100         WRITE REG-REPORT FROM WS-PL-CAB-COL                              
069200         MOVE ZERO TO WS-STOCK-ANT                                        
069300     END-IF.                                                              
069400*                                                                         
069500     IF WS-SD-STOCK-ID NOT EQUAL WS-STOCK-ANT                             
069600         MOVE WS-SD-STOCK-ID TO WS-ED-STOCK                               
069700         MOVE WS-ED-STOCK TO WS-PLD-STOCK                                 
069800         PERFORM P435-BUSCA-BARRA THRU P435-FIM                           
069900     ELSE                                                                 
070000         MOVE SPACES TO WS-PLD-STOCK WS-PLD-SOBRA WS-PLD-UTIL             
070100     END-IF.                                                              
070200*                                                                         
070300     MOVE WS-SD-BAR-MARK TO WS-PLD-MARCA.                                 
070400     MOVE WS-SD-CUT-LENGTH TO WS-ED-COMPR.                                
070500     MOVE WS-ED-COMPR TO WS-PLD-COMPR.                                    
070600     MOVE WS-SD-START-POS TO WS-ED-POS-INI.                               
070700     MOVE WS-SD-END-POS TO WS-ED-POS-FIM.                                 
070800     STRING WS-ED-POS-INI DELIMITED BY SIZE                               
070900            " - " DELIMITED BY SIZE                                       
071000            WS-ED-POS-FIM DELIMITED BY SIZE                               
071100         INTO WS-PLD-POSICAO.                                             
071200     WRITE REG-REPORT FROM WS-PL-DET.                                     
071300*                                                                         
071400     MOVE WS-SD-DIAMETRO TO WS-DIAM-ANT.                                  
071500     MOVE WS-SD-STOCK-ID TO WS-STOCK-ANT.                                 
071600 P430-FIM.                                                                
071700*-----------------------------------------------------------------        
071800 P435-BUSCA-BARRA.                                                        
071900     SET WS-ACHOU-BARRA-NAO TO TRUE.                                      
072000     SET WS-IX-SSR TO 1.                                                  
072100     PERFORM P436-TESTA-SSR THRU P436-FIM                                 
072200             UNTIL WS-IX-SSR GREATER WS-QTD-SSR                           
072300                OR WS-ACHOU-BARRA-SIM.                                    
072400     IF WS-ACHOU-BARRA-SIM                                                
072500         MOVE SSR-REMAINING(WS-IX-SSR) TO WS-ED-SOBRA                     
072600         MOVE WS-ED-SOBRA TO WS-PLD-SOBRA                                 
072700         MOVE SSR-UTILIZACAO(WS-IX-SSR) TO WS-ED-UTIL                     
072800         STRING WS-ED-UTIL "%" INTO WS-PLD-UTIL                           
072900     ELSE                                                                 
073000         MOVE SPACES TO WS-PLD-SOBRA WS-PLD-UTIL                          
073100     END-IF.                                                              
073200 P435-FIM.                                                                
073300*-----------------------------------------------------------------        
073400 P436-TESTA-SSR.                                                          
073500     IF SSR-DIAMETRO(WS-IX-SSR) EQUAL WS-SD-DIAMETRO                      
073600        AND SSR-STOCK-ID(WS-IX-SSR) EQUAL WS-SD-STOCK-ID                  
073700         SET WS-ACHOU-BARRA-SIM TO TRUE                                   
073800     ELSE                                                                 
073900         SET WS-IX-SSR UP BY 1                                            
074000     END-IF.                                                              
074100 P436-FIM.                                                                
074200*-----------------------------------------------------------------        
074300 P500-SOBRAS.                                                             
074400     PERFORM P510-SOBRAS-REUTILIZAVEL THRU P510-FIM.                      
074500     PERFORM P550-SOBRAS-REFUGO THRU P550-FIM.                            
074600     WRITE REG-REPORT FROM WS-LINHA-BRANCA.                               
074700 P500-FIM.                                                                
074800*-----------------------------------------------------------------        
074900 P510-SOBRAS-REUTILIZAVEL.                                                
075000     MOVE "REUSABLE REMNANTS (>= 1.0M)" TO WS-RN-TITULO.                  
075100     WRITE REG-REPORT FROM WS-RN-SECTITLE.                                
075200     MOVE ZERO TO WS-RN-QTDE-SEC WS-RN-COMPR-SEC WS-RN-PESO-SEC.          
075300     MOVE "N" TO WS-FIM-REMNANT.                                          
075400     OPEN INPUT REMNANT.                                                  
075500     PERFORM P515-LE-REUTILIZAVEL THRU P515-FIM                           
075600             UNTIL FLAG-EOF-REMNANT.                                      
075700     CLOSE REMNANT.                                                       
075800*                                                                         
075900     IF WS-RN-QTDE-SEC EQUAL ZERO                                         
076000         MOVE "NO REUSABLE REMNANTS ON THIS RUN"                          
076100             TO WS-RN-VAZIO-TXT                                           
076200         WRITE REG-REPORT FROM WS-RN-VAZIO                                
076300     ELSE                                                                 
076400         MOVE WS-RN-QTDE-SEC TO WS-RNT-QTDE                               
076500         MOVE WS-RN-COMPR-SEC TO WS-RNT-COMPR                             
076600         MOVE WS-RN-PESO-SEC TO WS-RNT-PESO                               
076700         WRITE REG-REPORT FROM WS-RN-SUBTOTAL                             
076800     END-IF.                                                              
076900 P510-FIM.                                                                
077000*-----------------------------------------------------------------        
077100 P515-LE-REUTILIZAVEL.                                                    
077200     READ REMNANT INTO WS-REG-REMNANT                                     
077300         AT END                                                           
077400             SET FLAG-EOF-REMNANT TO TRUE                                 
077500         NOT AT END                                                       
077600             IF WS-ITEM-REMNANT-X NOT EQUAL SPACES                        
077700                AND WS-RN-REUSAVEL                                        
077800                 PERFORM P516-IMPRIME-REUTILIZAVEL THRU P516-FIM          
077900             END-IF                                                       
078000     END-READ.                                                            
078100 P515-FIM.                                                                
078200*-----------------------------------------------------------------        
078300 P516-IMPRIME-REUTILIZAVEL.                                               
078400     IF WS-RN-QTDE-SEC EQUAL ZERO                                         
078500         WRITE REG-REPORT FROM WS-RN-CAB-COL                              
078600     END-IF.                                                              
078700     ADD 1 TO WS-RN-QTDE-SEC.                                             
078800     ADD WS-RN-LENGTH TO WS-RN-COMPR-SEC.                                 
078900     ADD WS-RN-WEIGHT TO WS-RN-PESO-SEC.                                  
079000*                                                                         
079100     MOVE WS-RN-STOCK-ID TO WS-ED-STOCK.                                  
079200     MOVE WS-ED-STOCK TO WS-RND-STOCK.                                    
079300     MOVE WS-RN-DIAMETER TO WS-ED-DIAM.                                   
079400     STRING "DB" WS-ED-DIAM INTO WS-RND-DIAM.                             
079500     MOVE WS-RN-LENGTH TO WS-ED-COMPR.                                    
079600     MOVE WS-ED-COMPR TO WS-RND-COMPR.                                    
079700     MOVE WS-RN-WEIGHT TO WS-ED-PESO.                                     
079800     MOVE WS-ED-PESO TO WS-RND-PESO.                                      
079900     WRITE REG-REPORT FROM WS-RN-DET.                                     
080000 P516-FIM.                                                                
080100*-----------------------------------------------------------------        
080200 P550-SOBRAS-REFUGO.                                                      
080300     MOVE "SCRAP REMNANTS (< 1.0M)" TO WS-RN-TITULO.                      
080400     WRITE REG-REPORT FROM WS-RN-SECTITLE.                                
080500     MOVE ZERO TO WS-RN-QTDE-SEC WS-RN-COMPR-SEC WS-RN-PESO-SEC.          
080600     MOVE "N" TO WS-FIM-REMNANT.                                          
080700     OPEN INPUT REMNANT.                                                  
080800     PERFORM P555-LE-REFUGO THRU P555-FIM                                 
080900             UNTIL FLAG-EOF-REMNANT.                                      
081000     CLOSE REMNANT.                                                       
081100*                                                                         
081200     IF WS-RN-QTDE-SEC EQUAL ZERO                                         
081300         MOVE "NO SCRAP REMNANTS ON THIS RUN" TO WS-RN-VAZIO-TXT          
081400         WRITE REG-REPORT FROM WS-RN-VAZIO                                
081500     ELSE                                                                 
081600         MOVE WS-RN-QTDE-SEC TO WS-RNT-QTDE                               
081700         MOVE WS-RN-COMPR-SEC TO WS-RNT-COMPR                             
081800         MOVE WS-RN-PESO-SEC TO WS-RNT-PESO                               
081900         WRITE REG-REPORT FROM WS-RN-SUBTOTAL                             
082000     END-IF.                                                              
082100 P550-FIM.                                                                
082200*-----------------------------------------------------------------        
082300 P555-LE-REFUGO.                                                          
082400     READ REMNANT INTO WS-REG-REMNANT                                     
082500         AT END                                                           
082600             SET FLAG-EOF-REMNANT TO TRUE                                 
082700         NOT AT END                                                       
082800             IF WS-ITEM-REMNANT-X NOT EQUAL SPACES                        
082900                AND WS-RN-REFUGO                                          
083000                 PERFORM P556-IMPRIME-REFUGO THRU P556-FIM                
083100             END-IF                                                       
083200     END-READ.                                                            
083300 P555-FIM.                                                                
083400*-----------------------------------------------------------------        
083500 P556-IMPRIME-REFUGO.                                                     
083600     IF WS-RN-QTDE-SEC EQUAL ZERO                                         
083700         WRITE REG-REPORT FROM WS-RN-CAB-COL                              
083800     END-IF.                                                              
083900     ADD 1 TO WS-RN-QTDE-SEC.                                             
084000     ADD WS-RN-LENGTH TO WS-RN-COMPR-SEC.                                 
084100     ADD WS-RN-WEIGHT TO WS-RN-PESO-SEC.                                  
084200*                                                                         
084300     MOVE WS-RN-STOCK-ID TO WS-ED-STOCK.                                  
084400     MOVE WS-ED-STOCK TO WS-RND-STOCK.                                    
084500     MOVE WS-RN-DIAMETER TO WS-ED-DIAM.                                   
084600     STRING "DB" WS-ED-DIAM INTO WS-RND-DIAM.                             
084700     MOVE WS-RN-LENGTH TO WS-ED-COMPR.                                    
084800     MOVE WS-ED-COMPR TO WS-RND-COMPR.                                    
084900     MOVE WS-RN-WEIGHT TO WS-ED-PESO.                                     
085000     MOVE WS-ED-PESO TO WS-RND-PESO.                                      
085100     WRITE REG-REPORT FROM WS-RN-DET.                                     
085200 P556-FIM.                                                                
085300*-----------------------------------------------------------------        
085400 P600-METRICAS-GERAIS.                                                    
085500     WRITE REG-REPORT FROM WS-GM-CAB.                                     
085600     MOVE ZERO TO WS-GRAN-PCT.                                            
085700     IF WS-GRAN-COMPRIMENTO GREATER ZERO                                  
085800         COMPUTE WS-GRAN-PCT ROUNDED =                                    
085900                 WS-GRAN-SOBRA / WS-GRAN-COMPRIMENTO * 100                
086000     END-IF.                                                              
086100*                                                                         
086200     MOVE WS-GRAN-BARRAS TO WS-GM-BARRAS.                                 
086300     MOVE WS-GRAN-SOBRA TO WS-GM-SOBRA.                                   
086400     WRITE REG-REPORT FROM WS-GM-LINE1.                                   
086500*                                                                         
086600     MOVE WS-GRAN-PCT TO WS-GM-PCT.                                       
086700     MOVE WS-GRAN-PESO TO WS-GM-PESO.                                     
086800     WRITE REG-REPORT FROM WS-GM-LINE2.                                   
086900 P600-FIM.                                                                
087000*-----------------------------------------------------------------        
087100 P900-FIM.                                                                
087200     CLOSE CUTRPT.                                                        
087300     GOBACK.                                                              
087400 END PROGRAM RBCO0400.                                                    
