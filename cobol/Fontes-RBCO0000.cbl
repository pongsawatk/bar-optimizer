000100******************************************************************        
000200* PROGRAM: RBCO0000                                                       
000300* PURPOSE: BATCH DRIVER FOR THE REBAR CUTTING-STOCK OPTIMIZATION          
000400*          RUN. READS THE RUN PARAMETERS FOR THE START-OF-RUN             
000500*          BANNER AND THEN CALLS EACH JOB STEP IN SEQUENCE - LOAD         
000600*          AND VALIDATE, SPLICE, OPTIMIZE AND PACK, BUILD THE             
000700*          REPORT, EXPORT THE CUTTING PLAN. ABENDS THE RUN IF ANY         
000800*          REQUIRED STEP RETURNS A NON-ZERO CODE.                         
000900******************************************************************        
001000 IDENTIFICATION DIVISION.                                                 
001100 PROGRAM-ID.      RBCO0000.                                               
001200 AUTHOR.          W J TURLEY.                                             
001300 INSTALLATION.    MERIDIAN STEEL SUPPLY CO - DATA PROCESSING.             
001400 DATE-WRITTEN.    19/10/1987.                                             
001500 DATE-COMPILED.                                                           
001600 SECURITY.        UNCLASSIFIED.                                           
001700*-----------------------------------------------------------------        
001800* CHANGE LOG                                                              
001900* ----------                                                              
002000* 19/10/1987  ARF  TKT-0009  Original write - purchasing system           
002100*                            main menu (screen-driven).                   
002200* 04/04/1993  WJT  TKT-0077  Added the price-load option to the           
002300*                            menu after the buyer asked for it.           
002400* 22/10/1998  RDP  TKT-0298  Y2K SWEEP - no date fields on this           
002500*                            screen; no change needed.                    
002600* 09/07/2024  WJT  TKT-1180  Repurposed as the cutting-stock              
002700*                            optimizer's batch driver - the               
002800*                            screen-driven menu is gone; the run          
002900*                            now calls each job step in a fixed           
003000*                            sequence with no operator prompts.           
003100* 16/07/2024  WJT  TKT-1180  Run now peeks at the PARAMS file             
003200*                            before step 1 just to print the              
003300*                            start-of-run banner; RBCO0100 is             
003400*                            still the one that actually applies          
003500*                            the parameters (or their defaults)           
003600*                            to the load.                                 
003700* 23/07/2024  WJT  TKT-1180  CUTPLAN export (step 5) no longer            
003800*                            aborts the run on failure - it is an         
003900*                            optional deliverable, not a required         
004000*                            one; a warning is logged instead.            
004100* 07/08/2024  WJT  TKT-1194  Banner fallback defaults corrected           
004200*                            to match RBCO0100's actual defaults          
004300*                            (tolerance 5MM, splicing OFF) - the          
004400*                            old 10MM/ON values were left over            
004500*                            from an early draft and made the             
004600*                            banner misstate the run whenever             
004700*                            PARAMS was missing; added the same           
004800*                            invalid-value guard on the splicing          
004900*                            flag already used for tolerance and          
005000*                            lap factor.                                  
005100*-----------------------------------------------------------------        
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM.                                                  
005600*-----------------------------------------------------------------        
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT PARAMS    ASSIGN TO "PARAMS"                                  
006000         ORGANIZATION   IS LINE SEQUENTIAL                                
006100         ACCESS         IS SEQUENTIAL                                     
006200         FILE STATUS    IS WS-FS-PARAMS.                                  
006300*-----------------------------------------------------------------        
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600*-----------------------------------------------------------------        
006700 FD  PARAMS.                                                              
006800     COPY "Copybooks/RunParm.cpy".                                        
006900*-----------------------------------------------------------------        
007000 WORKING-STORAGE SECTION.                                                 
007100*-----------------------------------------------------------------        
007200 01  WS-REG-PARAMS.                                                       
007300     05  WS-RP-STOCK-LENGTH       PIC 9(02)V9(03).                        
007400     05  WS-RP-CUT-TOLERANCE-MM   PIC 9(02).                              
007500     05  WS-RP-CUT-TOLERANCE-R REDEFINES WS-RP-CUT-TOLERANCE-MM           
007600                                  PIC X(02).                              
007700     05  WS-RP-SPLICING-FLAG      PIC X(01).                              
007800         88  WS-RP-SPLICING-ON        VALUE "Y".                          
007900     05  WS-RP-LAP-FACTOR         PIC 9(02).                              
008000     05  WS-RP-LAP-FACTOR-R REDEFINES WS-RP-LAP-FACTOR                    
008100                                  PIC X(02).                              
008200*                                                                         
008300 01  WS-ITEM-PARAMS-X REDEFINES WS-REG-PARAMS PIC X(10).                  
008400*         Guards against a blank PARAMS record - the run banner           
008500*         falls back to the engineering defaults below rather             
008600*         than echo garbage ahead of step 1.                              
008700*-----------------------------------------------------------------        
008800 77  WS-FS-PARAMS                 PIC X(02).                              
008900     88  WS-FS-PARAMS-OK              VALUE "00".                         
009000*                                                                         
009100 01  WS-COM-AREA.                                                         
009200     05  WS-MENSAGEM              PIC X(20).                              
009300     05  WS-RETCODE               PIC 9(02).                              
009400*                                                                         
009500 77  WS-QTD-ETAPA                 PIC 9(02) COMP.                         
009600 77  WS-QTD-ETAPA-OK              PIC 9(02) COMP.                         
009700 77  WS-QTD-ETAPA-AVISO           PIC 9(02) COMP.                         
009800 01  WS-DATA-CORRENTE.                                                    
009900     05  WS-AAAA-CORRENTE          PIC 9(04).                             
010000     05  WS-MM-CORRENTE            PIC 9(02).                             
010100     05  WS-DD-CORRENTE            PIC 9(02).                             
010200*                                                                         
010300 01  WS-BANNER-COMPR               PIC Z9.999.                            
010400 01  WS-BANNER-TOL                 PIC Z9.                                
010500 01  WS-BANNER-LAP                 PIC Z9.                                
010600*-----------------------------------------------------------------        
010700 PROCEDURE DIVISION.                                                      
010800*-----------------------------------------------------------------        
010900 MAIN-PROCEDURE.                                                          
011000     PERFORM P100-INICIALIZA THRU P100-FIM.                               
011100     PERFORM P200-EXECUTA-CARGA THRU P200-FIM.                            
011200     PERFORM P300-EXECUTA-EMENDA THRU P300-FIM.                           
011300     PERFORM P400-EXECUTA-OTIMIZACAO THRU P400-FIM.                       
011400     PERFORM P500-EXECUTA-RELATORIO THRU P500-FIM.                        
011500     PERFORM P600-EXECUTA-EXPORTACAO THRU P600-FIM.                       
011600     PERFORM P900-FIM.                                                    
011700*-----------------------------------------------------------------        
011800 P100-INICIALIZA.                                                         
011900     MOVE ZERO TO WS-QTD-ETAPA.                                           
012000     MOVE ZERO TO WS-QTD-ETAPA-OK.                                        
012100     MOVE ZERO TO WS-QTD-ETAPA-AVISO.                                     
012200     MOVE 10.000 TO WS-RP-STOCK-LENGTH.                                   
012300     MOVE 05 TO WS-RP-CUT-TOLERANCE-MM.                                   
012400     MOVE "N" TO WS-RP-SPLICING-FLAG.                                     
012500     MOVE 40 TO WS-RP-LAP-FACTOR.                                         
012600*                                                                         
012700     OPEN INPUT PARAMS.                                                   
012800     IF WS-FS-PARAMS-OK                                                   
012900         READ PARAMS INTO WS-REG-PARAMS                                   
013000             NOT AT END                                                   
013100                 IF WS-ITEM-PARAMS-X EQUAL SPACES                         
013200                     CONTINUE                                             
013300                 ELSE                                                     
013400                     IF WS-RP-CUT-TOLERANCE-R NOT NUMERIC                 
013500                         MOVE 05 TO WS-RP-CUT-TOLERANCE-MM                
013600                     END-IF                                               
013700                     IF WS-RP-SPLICING-FLAG NOT EQUAL "Y" AND             
013800                        WS-RP-SPLICING-FLAG NOT EQUAL "N"                 
013900                         MOVE "N" TO WS-RP-SPLICING-FLAG                  
014000                     END-IF                                               
014100                     IF WS-RP-LAP-FACTOR-R NOT NUMERIC                    
014200                         MOVE 40 TO WS-RP-LAP-FACTOR                      
014300                     END-IF                                               
014400                 END-IF                                                   
014500         END-READ                                                         
014600         CLOSE PARAMS                                                     
014700     END-IF.                                                              
014800*                                                                         
014900     MOVE WS-RP-STOCK-LENGTH TO WS-BANNER-COMPR.                          
015000     MOVE WS-RP-CUT-TOLERANCE-MM TO WS-BANNER-TOL.                        
015100     MOVE WS-RP-LAP-FACTOR TO WS-BANNER-LAP.                              
015200     ACCEPT WS-DATA-CORRENTE FROM DATE YYYYMMDD.                          
015300     DISPLAY "=================================================".         
015400     DISPLAY "RBCO0000 - REBAR CUTTING-STOCK OPTIMIZATION - RUN".         
015500     DISPLAY "RUN DATE: " WS-DD-CORRENTE "/" WS-MM-CORRENTE "/"           
015600             WS-AAAA-CORRENTE.                                            
015700     DISPLAY "STOCK LENGTH: " WS-BANNER-COMPR " M   TOLERANCE: "          
015800             WS-BANNER-TOL " MM   LAP FACTOR: " WS-BANNER-LAP.            
015900     DISPLAY "=================================================".         
016000 P100-FIM.                                                                
016100*-----------------------------------------------------------------        
016200 P200-EXECUTA-CARGA.                                                      
016300     ADD 1 TO WS-QTD-ETAPA.                                               
016400     MOVE SPACES TO WS-MENSAGEM.                                          
016500     MOVE ZERO TO WS-RETCODE.                                             
016600     CALL "RBCO0100" USING WS-COM-AREA.                                   
016700     IF WS-RETCODE EQUAL ZERO                                             
016800         ADD 1 TO WS-QTD-ETAPA-OK                                         
016900     ELSE                                                                 
017000         DISPLAY "STEP 1 (LOAD/VALIDATE) FAILED - " WS-MENSAGEM           
017100         PERFORM P900-FIM                                                 
017200     END-IF.                                                              
017300 P200-FIM.                                                                
017400*-----------------------------------------------------------------        
017500 P300-EXECUTA-EMENDA.                                                     
017600     ADD 1 TO WS-QTD-ETAPA.                                               
017700     MOVE SPACES TO WS-MENSAGEM.                                          
017800     MOVE ZERO TO WS-RETCODE.                                             
017900     CALL "RBCO0200" USING WS-COM-AREA.                                   
018000     IF WS-RETCODE EQUAL ZERO                                             
018100         ADD 1 TO WS-QTD-ETAPA-OK                                         
018200     ELSE                                                                 
018300         DISPLAY "STEP 2 (SPLICING) FAILED - " WS-MENSAGEM                
018400         PERFORM P900-FIM                                                 
018500     END-IF.                                                              
018600 P300-FIM.                                                                
018700*-----------------------------------------------------------------        
018800 P400-EXECUTA-OTIMIZACAO.                                                 
018900     ADD 1 TO WS-QTD-ETAPA.                                               
019000     MOVE SPACES TO WS-MENSAGEM.                                          
019100     MOVE ZERO TO WS-RETCODE.                                             
019200     CALL "RBCO0300" USING WS-COM-AREA.                                   
019300     IF WS-RETCODE EQUAL ZERO                                             
019400         ADD 1 TO WS-QTD-ETAPA-OK                                         
019500     ELSE                                                                 
019600         DISPLAY "STEP 3 (OPTIMIZER) FAILED - " WS-MENSAGEM               
019700         PERFORM P900-FIM                                                 
019800     END-IF.                                                              
019900 P400-FIM.                                                                
020000*-----------------------------------------------------------------        
020100 P500-EXECUTA-RELATORIO.                                                  
020200     ADD 1 TO WS-QTD-ETAPA.                                               
020300     MOVE SPACES TO WS-MENSAGEM.                                          
020400     MOVE ZERO TO WS-RETCODE.                                             
020500     CALL "RBCO0400" USING WS-COM-AREA.                                   
020600     IF WS-RETCODE EQUAL ZERO                                             
020700         ADD 1 TO WS-QTD-ETAPA-OK                                         
020800     ELSE                                                                 
020900         DISPLAY "STEP 4 (REPORT BUILDER) FAILED - " WS-MENSAGEM          
021000         PERFORM P900-FIM                                                 
021100     END-IF.                                                              
021200 P500-FIM.                                                                
021300*-----------------------------------------------------------------        
021400 P600-EXECUTA-EXPORTACAO.                                                 
021500     ADD 1 TO WS-QTD-ETAPA.                                               
021600     MOVE SPACES TO WS-MENSAGEM.                                          
021700     MOVE ZERO TO WS-RETCODE.                                             
021800     CALL "RBCO0500" USING WS-COM-AREA.                                   
021900     IF WS-RETCODE EQUAL ZERO                                             
022000         ADD 1 TO WS-QTD-ETAPA-OK                                         
022100     ELSE                                                                 
022200         ADD 1 TO WS-QTD-ETAPA-AVISO                                      
022300         DISPLAY "STEP 5 (CUTPLAN EXPORT) WARNING - " WS-MENSAGEM         
022400     END-IF.                                                              
022500 P600-FIM.                                                                
022600*-----------------------------------------------------------------        
022700 P900-FIM.                                                                
022800     DISPLAY "RBCO0000 - RUN ENDED AFTER " WS-QTD-ETAPA                   
022900             " STEP(S), " WS-QTD-ETAPA-OK " OK, "                         
023000             WS-QTD-ETAPA-AVISO " WARNING(S).".                           
023100     GOBACK.                                                              
023200 END PROGRAM RBCO0000.                                                    
